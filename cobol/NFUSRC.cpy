000100******************************************************************
000200*    NFUSRC  -  USER MASTER RECORD LAYOUT                         *
000300*    ONE ROW PER PERSON LOOKING FOR A NEIGHBORHOOD.  USER-ID IS   *
000400*    ASSIGNED BY THE SEED LOADER (NFSEED) AND NEVER REASSIGNED.   *
000500*    USER-EMAIL IS EXPECTED UNIQUE ACROSS THE FILE BUT THE FILE   *
000600*    ITSELF CARRIES NO KEY - ALL ACCESS IS SEQUENTIAL SCAN.       *
000700*                                                        -FXM     *
000800******************************************************************
000900 01  USER-RECORD.
001000     05  USER-ID                     PIC 9(09).
001100     05  USER-NAME                   PIC X(60).
001200     05  USER-EMAIL                  PIC X(60).
001300     05  USER-AGE                    PIC 9(03).
001400     05  USER-GENDER                 PIC X(10).
001500         88  USER-GENDER-MALE               VALUE 'MALE'.
001600         88  USER-GENDER-FEMALE             VALUE 'FEMALE'.
001700         88  USER-GENDER-OTHER              VALUE 'OTHER'.
001800     05  USER-MARITAL-STATUS         PIC X(10).
001900     05  USER-EDUCATION-LEVEL        PIC X(12).
002000     05  USER-INCOME-LEVEL           PIC X(06).
002100         88  USER-INCOME-LOW                VALUE 'LOW'.
002200         88  USER-INCOME-MEDIUM             VALUE 'MEDIUM'.
002300         88  USER-INCOME-HIGH               VALUE 'HIGH'.
002400     05  USER-OCCUPATION-TYPE        PIC X(12).
002500     05  USER-LIFESTYLE-PREFS        PIC X(20) OCCURS 5 TIMES.
002600     05  USER-HOBBIES                PIC X(12) OCCURS 5 TIMES.
002700     05  USER-FAMILY-STATUS          PIC X(14).
002800         88  USER-FAM-SINGLE                VALUE 'SINGLE'.
002900         88  USER-FAM-MARRIED               VALUE 'MARRIED'.
003000         88  USER-FAM-WITH-CHILDREN         VALUE 'WITH_CHILDREN'.
003100         88  USER-FAM-EMPTY-NESTER          VALUE 'EMPTY_NESTER'.
003200     05  USER-PET-PREFERENCE         PIC X(10).
003300     05  USER-TRANSPORT-PREF         PIC X(16).
003400     05  USER-PREFERRED-LOC-TYPE     PIC X(16).
003500     05  USER-MAX-COMMUTE-MIN        PIC 9(03).
003600     05  USER-MAX-DISTANCE-MI        PIC 9(03).
003700     05  USER-MIN-BUDGET             PIC 9(09).
003800     05  USER-MAX-BUDGET             PIC 9(09).
003900     05  FILLER                      PIC X(05).
