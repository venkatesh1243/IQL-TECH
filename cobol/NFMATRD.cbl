000100*===============================================================*
000200* PROGRAM NAME:    NFMATRD
000300* ORIGINAL AUTHOR: FRANK MCALLEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/89 FRANK MCALLEN   CREATED - MATCH MASTER TABLE LOADER.    CR0147
000900* 03/14/89 FRANK MCALLEN   CALLED BY NFMATQR AND NFMATCB ONLY.     CR0147
001000* 04/22/93 R DELACRUZ      LINE SEQUENTIAL HAS NO KEYED READ -     CR0422
001100* 04/22/93 R DELACRUZ      ACTION IS ALWAYS 'ALL', FULL TABLE      CR0422
001200* 04/22/93 R DELACRUZ      LOAD EVERY CALL - SAME AS NFNBHRD.      CR0422
001300* 06/18/98 T OKONKWO       Y2K REMEDIATION - MTCH-CREATED-DATE IS  Y2K0618
001400* 06/18/98 T OKONKWO       ALREADY CCYYMMDD ON THE MASTER, NOTHING Y2K0618
001500* 06/18/98 T OKONKWO       TO REMEDIATE HERE.                      Y2K0618
001600* 08/11/01 T OKONKWO       RESTRUCTURE - REMOVAL OF FALL THRU.     CR0811
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  NFMATRD.
002000 AUTHOR.        FRANK MCALLEN.
002100 INSTALLATION.  NEIGHBORFIT DATA CENTER.
002200 DATE-WRITTEN.  03/14/89.
002300 DATE-COMPILED.
002400 SECURITY.      NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700*---------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900*---------------------------------------------------------------*
003000 SOURCE-COMPUTER. IBM-3096.
003100 OBJECT-COMPUTER. IBM-3096.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*---------------------------------------------------------------*
003500 INPUT-OUTPUT SECTION.
003600*---------------------------------------------------------------*
003700 FILE-CONTROL.
003800     SELECT MATCH-FILE ASSIGN TO MATCHDD
003900       ORGANIZATION IS LINE SEQUENTIAL
004000       FILE STATUS  IS MTCH-FILE-STATUS.
004100*===============================================================*
004200 DATA DIVISION.
004300*---------------------------------------------------------------*
004400 FILE SECTION.
004500*---------------------------------------------------------------*
004600 FD  MATCH-FILE
004700      DATA RECORD IS MATCH-RECORD.
004800 COPY NFMATC.
004900*---------------------------------------------------------------*
005000 WORKING-STORAGE SECTION.
005100*---------------------------------------------------------------*
005200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005300     05  MTCH-FILE-STATUS            PIC X(02).
005400         88  MTCH-FILE-OK                      VALUE '00'.
005500     05  WS-FILE-STATUS-ALPHA REDEFINES
005600             MTCH-FILE-STATUS        PIC X(02).
005700     05  EOF-SWITCH                  PIC X(01).
005800         88  EOF                                VALUE 'Y'.
005900     05  WS-READ-COUNT               PIC 9(05) USAGE COMP.
006000     05  FILLER                      PIC X(02).
006100*---------------------------------------------------------------*
006200 01  ERROR-DISPLAY-LINE.
006300     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
006400     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
006500     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
006600     05  DL-FILE-STATUS              PIC X(02).
006700     05  FILLER  PIC X(05) VALUE ' *** '.
006800*---------------------------------------------------------------*
006900*    ERROR LINE RECAST AS ONE ALPHA FIELD WHEN WE JUST NEED TO   *
007000*    BLANK THE WHOLE THING BEFORE BUILDING THE NEXT MESSAGE.     *
007100*---------------------------------------------------------------*
007200 01  ERROR-DISPLAY-LINE-ALPHA REDEFINES
007300         ERROR-DISPLAY-LINE          PIC X(55).
007400*---------------------------------------------------------------*
007500*    REDEFINITION GIVES US A QUICK DISPLAY VIEW OF THE COMP      *
007600*    READ COUNT FOR THE CONSOLE MESSAGE AT CLOSE.                *
007700*---------------------------------------------------------------*
007800 01  WS-READ-COUNT-DISPLAY REDEFINES WS-READ-COUNT PIC 9(05).
007900*---------------------------------------------------------------*
008000 LINKAGE SECTION.
008100 COPY NFMATT.
008200*===============================================================*
008300 PROCEDURE DIVISION USING MAT-TABLE-SIZE, MAT-TABLE-INDEX,
008400     MAT-PROGRAM-ACTION, MAT-RECORD-TABLE.
008500*---------------------------------------------------------------*
008600 0000-MAIN-ROUTINE.
008700*---------------------------------------------------------------*
008800     PERFORM 1000-INITIALIZATION.
008900     IF MTCH-FILE-OK
009000         PERFORM 2000-LOAD-MATCH-TABLE
009100     END-IF.
009200     PERFORM 3000-CLOSE-FILES.
009300     GOBACK.
009400*---------------------------------------------------------------*
009500 1000-INITIALIZATION.
009600*---------------------------------------------------------------*
009700     MOVE 0 TO MAT-TABLE-SIZE.
009800     MOVE 0 TO WS-READ-COUNT.
009900     OPEN INPUT MATCH-FILE.
010000     IF NOT MTCH-FILE-OK
010100         MOVE 'OPEN'                 TO DL-ERROR-REASON
010200         PERFORM 9900-INVALID-FILE-STATUS
010300     END-IF.
010400*---------------------------------------------------------------*
010500 2000-LOAD-MATCH-TABLE.
010600*---------------------------------------------------------------*
010700     PERFORM 2100-READ-NEXT-MATCH
010800         UNTIL EOF.
010900*---------------------------------------------------------------*
011000 2100-READ-NEXT-MATCH.
011100*---------------------------------------------------------------*
011200     READ MATCH-FILE
011300         AT END
011400             SET EOF TO TRUE
011500         NOT AT END
011600             ADD 1 TO MAT-TABLE-SIZE
011700             ADD 1 TO WS-READ-COUNT
011800             MOVE MATCH-RECORD TO TBL-MATCH (MAT-TABLE-SIZE).
011900*---------------------------------------------------------------*
012000 3000-CLOSE-FILES.
012100*---------------------------------------------------------------*
012200     CLOSE MATCH-FILE.
012300*---------------------------------------------------------------*
012400 9900-INVALID-FILE-STATUS.
012500*---------------------------------------------------------------*
012600     MOVE MTCH-FILE-STATUS           TO DL-FILE-STATUS.
012700     DISPLAY ERROR-DISPLAY-LINE.
