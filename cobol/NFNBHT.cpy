000100******************************************************************
000200*    NFNBHT  -  NEIGHBORHOOD TABLE / CALL-LINKAGE LAYOUT          *
000300*    PASSED BETWEEN NFNBHQR (DRIVER) AND NFNBHRD (READER) ON THE  *
000400*    PROCEDURE DIVISION USING LIST.  FIELD NAMES MATCH NFNBHC     *
000500*    FIELD FOR FIELD SO A STRAIGHT GROUP MOVE LOADS EACH ROW -    *
000600*    SEE NFUSRT'S BANNER FOR WHY.                      -FXM 03/2021*
000700******************************************************************
000800 01  NBH-TABLE-SIZE                  PIC S9(05) USAGE COMP.
000900 01  NBH-TABLE-INDEX                 PIC S9(05) USAGE COMP.
001000 01  NBH-PROGRAM-ACTION              PIC X(03).
001100     88  NBH-ACTION-ALL                      VALUE 'ALL'.
001200 01  NBH-RECORD-TABLE.
001300     05  TBL-NBHD OCCURS 1 TO 9999 TIMES
001400             DEPENDING ON NBH-TABLE-SIZE
001500             INDEXED BY NBH-TABLE-IDX.
001600         10  NBHD-ID                 PIC 9(09).
001700         10  NBHD-NAME               PIC X(60).
001800         10  NBHD-CITY               PIC X(30).
001900         10  NBHD-STATE              PIC X(02).
002000         10  NBHD-ZIP-CODE           PIC X(10).
002100         10  NBHD-LATITUDE           PIC S9(03)V9(04).
002200         10  NBHD-LONGITUDE          PIC S9(03)V9(04).
002300         10  NBHD-TOTAL-POPULATION   PIC 9(09).
002400         10  NBHD-MEDIAN-AGE         PIC 9(03)V9(01).
002500         10  NBHD-MEDIAN-INCOME      PIC 9(09)V99.
002600         10  NBHD-HOME-OWNERSHIP-RATE
002700                                     PIC 9V9(04).
002800         10  NBHD-COLLEGE-GRAD-RATE  PIC 9V9(04).
002900         10  NBHD-MEDIAN-HOME-VALUE  PIC 9(09)V99.
003000         10  NBHD-MEDIAN-RENT        PIC 9(07)V99.
003100         10  NBHD-VACANCY-RATE       PIC 9V9(04).
003200         10  NBHD-LIFESTYLE-CHARS    PIC X(20) OCCURS 5 TIMES.
003300         10  NBHD-AMENITIES          PIC X(18) OCCURS 6 TIMES.
003400         10  NBHD-TRANSPORT-OPTIONS  PIC X(16) OCCURS 5 TIMES.
003500         10  NBHD-CRIME-RATE         PIC 9V9(04).
003600         10  NBHD-SAFETY-SCORE       PIC 9(02)V9(01).
003700         10  NBHD-SCHOOL-RATING      PIC 9(02)V9(01).
003800         10  NBHD-NUMBER-OF-SCHOOLS  PIC 9(03).
003900         10  NBHD-UNEMPLOYMENT-RATE  PIC 9V9(04).
004000         10  NBHD-COMMUTE-TIME-MIN   PIC 9(03)V9(01).
004100         10  NBHD-AIR-QUALITY-INDEX  PIC 9(03)V9(01).
004200         10  NBHD-WALK-SCORE         PIC 9(03)V9(01).
004300         10  NBHD-BIKE-SCORE         PIC 9(03)V9(01).
004400         10  NBHD-TRANSIT-SCORE      PIC 9(03)V9(01).
004500         10  NBHD-DIVERSITY-INDEX    PIC 9V9(04).
004600         10  NBHD-NUMBER-OF-RESTAURANTS
004700                                     PIC 9(04).
004800         10  NBHD-NUMBER-OF-PARKS    PIC 9(03).
004900         10  NBHD-NUMBER-OF-LIBRARIES
005000                                     PIC 9(03).
005100         10  FILLER                  PIC X(05).
