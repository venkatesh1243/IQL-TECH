000100*===============================================================*
000200* PROGRAM NAME:    NFUSRQR
000300* ORIGINAL AUTHOR: FRANK MCALLEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/16/89 FRANK MCALLEN   CREATED - USER REPOSITORY SELECTION    CR0116
000900* 02/16/89 FRANK MCALLEN   EXTRACT DRIVER.  READS ONE REQUEST     CR0116
001000* 02/16/89 FRANK MCALLEN   CARD, CALLS NFUSRRD, WRITES ONE        CR0116
001100* 02/16/89 FRANK MCALLEN   MATCHING EXTRACT.                      CR0116
001200* 09/09/91 R DELACRUZ      ADDED BY-LIFESTYLE-PREFS AND           CR0909
001300* 09/09/91 R DELACRUZ      FOR-MATCHING QUERY-IDS.                CR0909
001400* 06/18/98 T OKONKWO       Y2K REMEDIATION - HEADING DATE NOW     Y2K0618
001500* 06/18/98 T OKONKWO       BUILT FROM ACCEPT FROM DATE, NOT A     Y2K0618
001600* 06/18/98 T OKONKWO       2-DIGIT LITERAL.                       Y2K0618
001700* 03/05/04 L VANCE         CONVERTED HEADING DATE SOURCE TO       CR0305
001800* 03/05/04 L VANCE         SHARED NFPRTCTL COPYBOOK.              CR0305
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  NFUSRQR.
002200 AUTHOR.        FRANK MCALLEN.
002300 INSTALLATION.  NEIGHBORFIT DATA CENTER.
002400 DATE-WRITTEN.  02/16/89.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*---------------------------------------------------------------*
003700 INPUT-OUTPUT SECTION.
003800*---------------------------------------------------------------*
003900 FILE-CONTROL.
004000     SELECT REQUEST-FILE ASSIGN TO REQDD.
004100     SELECT EXTRACT-FILE ASSIGN TO EXTDD.
004200*===============================================================*
004300 DATA DIVISION.
004400*---------------------------------------------------------------*
004500 FILE SECTION.
004600*---------------------------------------------------------------*
004700 FD  REQUEST-FILE
004800      LABEL RECORDS ARE STANDARD
004900      DATA RECORD IS USR-REQUEST-CARD-IN.
005000 01  USR-REQUEST-CARD-IN.
005100     05  FILLER                      PIC X(246).
005200*---------------------------------------------------------------*
005300 FD  EXTRACT-FILE
005400      LABEL RECORDS ARE STANDARD
005500      DATA RECORD IS EXT-PRINT-LINE.
005600 01  EXT-PRINT-LINE                  PIC X(133).
005700*---------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006100     05  WS-LIFE-SUBSCRIPT           PIC S9(02) USAGE COMP.
006200     05  WS-PREF-SUBSCRIPT           PIC S9(02) USAGE COMP.
006300     05  WS-MATCH-FOUND-SW           PIC X(01).
006400         88  WS-MATCH-FOUND                     VALUE 'Y'.
006500     05  WS-EXTRACT-COUNT            PIC 9(06) USAGE COMP.
006600     05  FILLER                      PIC X(02).
006700*---------------------------------------------------------------*
006800*    REDEFINITION LETS US DISPLAY THE COMP EXTRACT COUNT ON THE   *
006900*    CONSOLE AT END OF RUN WITHOUT A SEPARATE MOVE-TO-EDITED     *
007000*    WORK FIELD.                                                 *
007100*---------------------------------------------------------------*
007200 01  WS-EXTRACT-COUNT-DISPLAY REDEFINES
007300         WS-EXTRACT-COUNT            PIC 9(06).
007400*---------------------------------------------------------------*
007500*    ONE-SHOT CARD READ - REDEFINE LETS US BLANK THE WHOLE CARD  *
007600*    IMAGE IN ONE MOVE WHEN NO CARD TURNS UP.                    *
007700*---------------------------------------------------------------*
007800 01  USR-REQUEST-CARD-IN-ALPHA REDEFINES
007900         USR-REQUEST-CARD-IN         PIC X(246).
008000 COPY NFUSRRQ.
008100 COPY NFUSRFM.
008200 COPY NFPRTCTL.
008300*---------------------------------------------------------------*
008400 01  WS-USR-TABLE-SIZE               PIC S9(05) USAGE COMP.
008500*---------------------------------------------------------------*
008600*    CONSOLE WANTS A PLAIN DISPLAY VIEW OF THE TABLE SIZE FOR    *
008700*    THE OPERATOR LOG MESSAGE AT CLOSE - SEE 9000.               *
008800*---------------------------------------------------------------*
008900 01  WS-USR-TABLE-SIZE-DISPLAY REDEFINES
009000         WS-USR-TABLE-SIZE           PIC 9(05).
009100 01  WS-USR-TABLE-INDEX              PIC S9(05) USAGE COMP.
009200 01  WS-USR-PROGRAM-ACTION           PIC X(03) VALUE 'ALL'.
009300 COPY NFUSRT.
009400*===============================================================*
009500 PROCEDURE DIVISION.
009600*---------------------------------------------------------------*
009700 0000-MAIN-PARAGRAPH.
009800*---------------------------------------------------------------*
009900     PERFORM 1000-OPEN-FILES.
010000     MOVE SPACE                       TO USR-REQUEST-CARD-IN-ALPHA.
010100     READ REQUEST-FILE
010200         NOT AT END
010300             MOVE USR-REQUEST-CARD-IN TO USR-REQUEST-CARD.
010400     IF REQ-QUERY-ID = SPACE
010500         MOVE 'FOR-MATCHING'          TO REQ-QUERY-ID
010600     END-IF.
010700     CALL 'NFUSRRD' USING WS-USR-TABLE-SIZE, WS-USR-TABLE-INDEX,
010800         WS-USR-PROGRAM-ACTION, USR-RECORD-TABLE.
010900     PERFORM 2000-WRITE-HEADINGS.
011000     PERFORM 2100-DISPATCH-REQUEST.
011100     PERFORM 9000-WRITE-TRAILER.
011200     PERFORM 8000-CLOSE-FILES.
011300     GOBACK.
011400*---------------------------------------------------------------*
011500 1000-OPEN-FILES.
011600*---------------------------------------------------------------*
011700     OPEN INPUT  REQUEST-FILE.
011800     OPEN OUTPUT EXTRACT-FILE.
011900     ACCEPT WS-CURRENT-DATE-DATA      FROM DATE YYYYMMDD.
012000     MOVE WS-CURRENT-MONTH            TO UHL1-MONTH.
012100     MOVE WS-CURRENT-DAY              TO UHL1-DAY.
012200     MOVE WS-CURRENT-YEAR             TO UHL1-YEAR.
012300     MOVE 0                           TO WS-EXTRACT-COUNT.
012400*---------------------------------------------------------------*
012500 2000-WRITE-HEADINGS.
012600*---------------------------------------------------------------*
012700     MOVE PAGE-COUNT                  TO UHL1-PAGE-COUNT.
012800     MOVE USR-HEADING-LINE-1          TO EXT-PRINT-LINE.
012900     WRITE EXT-PRINT-LINE AFTER ADVANCING PAGE.
013000     MOVE USR-HEADING-LINE-2          TO EXT-PRINT-LINE.
013100     WRITE EXT-PRINT-LINE AFTER ADVANCING 2.
013200     ADD 1                            TO PAGE-COUNT.
013300*---------------------------------------------------------------*
013400 2100-DISPATCH-REQUEST.
013500*---------------------------------------------------------------*
013600     EVALUATE TRUE
013700         WHEN REQ-BY-EMAIL
013800             PERFORM 3000-BY-EMAIL
013900         WHEN REQ-EXISTS-BY-EMAIL
014000             PERFORM 3100-EXISTS-BY-EMAIL
014100         WHEN REQ-BY-AGE-RANGE
014200             PERFORM 3200-BY-AGE-RANGE
014300         WHEN REQ-BY-INCOME-LEVEL
014400             PERFORM 3300-BY-INCOME-LEVEL
014500         WHEN REQ-BY-LIFESTYLE-PREFS
014600             PERFORM 3400-BY-LIFESTYLE-PREFS
014700         WHEN REQ-BY-FAMILY-STATUS
014800             PERFORM 3500-BY-FAMILY-STATUS
014900         WHEN REQ-BY-BUDGET-RANGE
015000             PERFORM 3600-BY-BUDGET-RANGE
015100         WHEN REQ-BY-PREFERRED-LOC-TYPE
015200             PERFORM 3700-BY-PREFERRED-LOC-TYPE
015300         WHEN REQ-FOR-MATCHING
015400             PERFORM 3800-FOR-MATCHING
015500         WHEN OTHER
015600             DISPLAY 'NFUSRQR - UNKNOWN QUERY-ID ON REQUEST CARD'
015700     END-EVALUATE.
015800*---------------------------------------------------------------*
015900 3000-BY-EMAIL.
016000*---------------------------------------------------------------*
016100     MOVE 1                           TO WS-USR-TABLE-INDEX.
016200     PERFORM 3010-BY-EMAIL-STEP THRU 3010-EXIT
016300         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE.
016400*---------------------------------------------------------------*
016500 3010-BY-EMAIL-STEP.
016600*---------------------------------------------------------------*
016700     IF USER-EMAIL (WS-USR-TABLE-INDEX) = REQ-EMAIL
016800         PERFORM 5000-WRITE-DETAIL-LINE
016900     END-IF.
017000     ADD 1                            TO WS-USR-TABLE-INDEX.
017100 3010-EXIT.
017200     EXIT.
017300*---------------------------------------------------------------*
017400 3100-EXISTS-BY-EMAIL.
017500*---------------------------------------------------------------*
017600     MOVE 'N'                         TO WS-MATCH-FOUND-SW.
017700     MOVE 1                           TO WS-USR-TABLE-INDEX.
017800     PERFORM 3110-EXISTS-BY-EMAIL-STEP THRU 3110-EXIT
017900         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE
018000             OR WS-MATCH-FOUND.
018100     IF WS-MATCH-FOUND
018200         ADD 1                        TO WS-EXTRACT-COUNT
018300     END-IF.
018400*---------------------------------------------------------------*
018500 3110-EXISTS-BY-EMAIL-STEP.
018600*---------------------------------------------------------------*
018700     IF USER-EMAIL (WS-USR-TABLE-INDEX) = REQ-EMAIL
018800         SET WS-MATCH-FOUND           TO TRUE
018900     END-IF.
019000     ADD 1                            TO WS-USR-TABLE-INDEX.
019100 3110-EXIT.
019200     EXIT.
019300*---------------------------------------------------------------*
019400 3200-BY-AGE-RANGE.
019500*---------------------------------------------------------------*
019600     MOVE 1                           TO WS-USR-TABLE-INDEX.
019700     PERFORM 3210-BY-AGE-RANGE-STEP THRU 3210-EXIT
019800         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE.
019900*---------------------------------------------------------------*
020000 3210-BY-AGE-RANGE-STEP.
020100*---------------------------------------------------------------*
020200     IF USER-AGE (WS-USR-TABLE-INDEX) >= REQ-AGE-MIN
020300         AND USER-AGE (WS-USR-TABLE-INDEX) <= REQ-AGE-MAX
020400         PERFORM 5000-WRITE-DETAIL-LINE
020500     END-IF.
020600     ADD 1                            TO WS-USR-TABLE-INDEX.
020700 3210-EXIT.
020800     EXIT.
020900*---------------------------------------------------------------*
021000 3300-BY-INCOME-LEVEL.
021100*---------------------------------------------------------------*
021200     MOVE 1                           TO WS-USR-TABLE-INDEX.
021300     PERFORM 3310-BY-INCOME-LEVEL-STEP THRU 3310-EXIT
021400         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE.
021500*---------------------------------------------------------------*
021600 3310-BY-INCOME-LEVEL-STEP.
021700*---------------------------------------------------------------*
021800     IF USER-INCOME-LEVEL (WS-USR-TABLE-INDEX) = REQ-INCOME-LEVEL
021900         PERFORM 5000-WRITE-DETAIL-LINE
022000     END-IF.
022100     ADD 1                            TO WS-USR-TABLE-INDEX.
022200 3310-EXIT.
022300     EXIT.
022400*---------------------------------------------------------------*
022500 3400-BY-LIFESTYLE-PREFS.
022600*---------------------------------------------------------------*
022700     MOVE 1                           TO WS-USR-TABLE-INDEX.
022800     PERFORM 3410-LIFESTYLE-OUTER-STEP THRU 3410-EXIT
022900         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE.
023000*---------------------------------------------------------------*
023100 3410-LIFESTYLE-OUTER-STEP.
023200*---------------------------------------------------------------*
023300     MOVE 'N'                         TO WS-MATCH-FOUND-SW.
023400     MOVE 1                           TO WS-PREF-SUBSCRIPT.
023500     PERFORM 3420-LIFESTYLE-MIDDLE-STEP THRU 3420-EXIT
023600         UNTIL WS-PREF-SUBSCRIPT > 5
023700             OR WS-MATCH-FOUND.
023800     IF WS-MATCH-FOUND
023900         PERFORM 5000-WRITE-DETAIL-LINE
024000     END-IF.
024100     ADD 1                            TO WS-USR-TABLE-INDEX.
024200 3410-EXIT.
024300     EXIT.
024400*---------------------------------------------------------------*
024500 3420-LIFESTYLE-MIDDLE-STEP.
024600*---------------------------------------------------------------*
024700     MOVE 1                           TO WS-LIFE-SUBSCRIPT.
024800     PERFORM 3430-LIFESTYLE-INNER-STEP THRU 3430-EXIT
024900         UNTIL WS-LIFE-SUBSCRIPT > REQ-LIFESTYLE-COUNT
025000             OR WS-MATCH-FOUND.
025100     ADD 1                            TO WS-PREF-SUBSCRIPT.
025200 3420-EXIT.
025300     EXIT.
025400*---------------------------------------------------------------*
025500 3430-LIFESTYLE-INNER-STEP.
025600*---------------------------------------------------------------*
025700     IF USER-LIFESTYLE-PREFS (WS-USR-TABLE-INDEX WS-PREF-SUBSCRIPT)
025800             = REQ-LIFESTYLE-LIST (WS-LIFE-SUBSCRIPT)
025900         SET WS-MATCH-FOUND           TO TRUE
026000     END-IF.
026100     ADD 1                            TO WS-LIFE-SUBSCRIPT.
026200 3430-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------*
026500 3500-BY-FAMILY-STATUS.
026600*---------------------------------------------------------------*
026700     MOVE 1                           TO WS-USR-TABLE-INDEX.
026800     PERFORM 3510-BY-FAMILY-STATUS-STEP THRU 3510-EXIT
026900         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE.
027000*---------------------------------------------------------------*
027100 3510-BY-FAMILY-STATUS-STEP.
027200*---------------------------------------------------------------*
027300     IF USER-FAMILY-STATUS (WS-USR-TABLE-INDEX) = REQ-FAMILY-STATUS
027400         PERFORM 5000-WRITE-DETAIL-LINE
027500     END-IF.
027600     ADD 1                            TO WS-USR-TABLE-INDEX.
027700 3510-EXIT.
027800     EXIT.
027900*---------------------------------------------------------------*
028000 3600-BY-BUDGET-RANGE.
028100*---------------------------------------------------------------*
028200     MOVE 1                           TO WS-USR-TABLE-INDEX.
028300     PERFORM 3610-BY-BUDGET-RANGE-STEP THRU 3610-EXIT
028400         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE.
028500*---------------------------------------------------------------*
028600 3610-BY-BUDGET-RANGE-STEP.
028700*---------------------------------------------------------------*
028800     IF USER-MAX-BUDGET (WS-USR-TABLE-INDEX) >= REQ-BUDGET-MIN
028900         AND USER-MAX-BUDGET (WS-USR-TABLE-INDEX) <= REQ-BUDGET-MAX
029000         PERFORM 5000-WRITE-DETAIL-LINE
029100     END-IF.
029200     ADD 1                            TO WS-USR-TABLE-INDEX.
029300 3610-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 3700-BY-PREFERRED-LOC-TYPE.
029700*---------------------------------------------------------------*
029800     MOVE 1                           TO WS-USR-TABLE-INDEX.
029900     PERFORM 3710-BY-LOC-TYPE-STEP THRU 3710-EXIT
030000         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE.
030100*---------------------------------------------------------------*
030200 3710-BY-LOC-TYPE-STEP.
030300*---------------------------------------------------------------*
030400     IF USER-PREFERRED-LOC-TYPE (WS-USR-TABLE-INDEX) = REQ-LOC-TYPE
030500         PERFORM 5000-WRITE-DETAIL-LINE
030600     END-IF.
030700     ADD 1                            TO WS-USR-TABLE-INDEX.
030800 3710-EXIT.
030900     EXIT.
031000*---------------------------------------------------------------*
031100 3800-FOR-MATCHING.
031200*---------------------------------------------------------------*
031300     MOVE 1                           TO WS-USR-TABLE-INDEX.
031400     PERFORM 3810-FOR-MATCHING-STEP THRU 3810-EXIT
031500         UNTIL WS-USR-TABLE-INDEX > WS-USR-TABLE-SIZE.
031600*---------------------------------------------------------------*
031700 3810-FOR-MATCHING-STEP.
031800*---------------------------------------------------------------*
031900     IF USER-AGE (WS-USR-TABLE-INDEX) >= REQ-AGE-MIN
032000         AND USER-AGE (WS-USR-TABLE-INDEX) <= REQ-AGE-MAX
032100         AND USER-INCOME-LEVEL (WS-USR-TABLE-INDEX) =
032200             REQ-INCOME-LEVEL
032300         AND USER-FAMILY-STATUS (WS-USR-TABLE-INDEX) =
032400             REQ-FAMILY-STATUS
032500         PERFORM 5000-WRITE-DETAIL-LINE
032600     END-IF.
032700     ADD 1                            TO WS-USR-TABLE-INDEX.
032800 3810-EXIT.
032900     EXIT.
033000*---------------------------------------------------------------*
033100 5000-WRITE-DETAIL-LINE.
033200*---------------------------------------------------------------*
033300     IF LINE-COUNT > LINES-ON-PAGE
033400         PERFORM 2000-WRITE-HEADINGS
033500     END-IF.
033600     MOVE USER-ID (WS-USR-TABLE-INDEX)     TO UDL-USER-ID.
033700     MOVE USER-NAME (WS-USR-TABLE-INDEX)   TO UDL-USER-NAME.
033800     MOVE USER-EMAIL (WS-USR-TABLE-INDEX)  TO UDL-USER-EMAIL.
033900     MOVE USER-AGE (WS-USR-TABLE-INDEX)    TO UDL-USER-AGE.
034000     MOVE USER-INCOME-LEVEL (WS-USR-TABLE-INDEX)
034100                                            TO UDL-INCOME-LEVEL.
034200     MOVE USER-FAMILY-STATUS (WS-USR-TABLE-INDEX)
034300                                            TO UDL-FAMILY-STATUS.
034400     MOVE USER-PREFERRED-LOC-TYPE (WS-USR-TABLE-INDEX)
034500                                            TO UDL-LOC-TYPE.
034600     MOVE USR-DETAIL-LINE                  TO EXT-PRINT-LINE.
034700     WRITE EXT-PRINT-LINE AFTER ADVANCING 1.
034800     ADD 1                            TO LINE-COUNT.
034900     ADD 1                            TO WS-EXTRACT-COUNT.
035000*---------------------------------------------------------------*
035100 9000-WRITE-TRAILER.
035200*---------------------------------------------------------------*
035300     MOVE WS-EXTRACT-COUNT-DISPLAY    TO UTL-EXTRACT-COUNT.
035400     MOVE USR-TRAILER-LINE            TO EXT-PRINT-LINE.
035500     WRITE EXT-PRINT-LINE AFTER ADVANCING 2.
035600     DISPLAY 'NFUSRQR - USER TABLE SIZE WAS '
035700         WS-USR-TABLE-SIZE-DISPLAY.
035800*---------------------------------------------------------------*
035900 8000-CLOSE-FILES.
036000*---------------------------------------------------------------*
036100     CLOSE REQUEST-FILE.
036200     CLOSE EXTRACT-FILE.
