000100*===============================================================*
000200* PROGRAM NAME:    NFNBHQR
000300* ORIGINAL AUTHOR: FRANK MCALLEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/89 FRANK MCALLEN   CREATED - NEIGHBORHOOD REPOSITORY       CR0302
000900* 03/02/89 FRANK MCALLEN   SELECTION EXTRACT DRIVER.  SKELETON     CR0302
001000* 03/02/89 FRANK MCALLEN   COPIED FROM THE CLASS SHELL PROGRAM.    CR0302
001100* 07/14/91 R DELACRUZ      ADDED BY-ZIP-CODE AND BY-INCOME-RANGE   CR0714
001200* 07/14/91 R DELACRUZ      QUERY-IDS, PLUS BY-HOME-VALUE-RANGE     CR0714
001300* 07/14/91 R DELACRUZ      AND BY-RENT-RANGE.                      CR0714
001400* 02/03/94 R DELACRUZ      ADDED THE FOUR RANKED FILTERS - CRIME   CR0203
001500* 02/03/94 R DELACRUZ      RATE, SAFETY, WALK AND TRANSIT SCORE -  CR0203
001600* 02/03/94 R DELACRUZ      USING THE SORT/RELEASE/RETURN SHAPE     CR0203
001700* 02/03/94 R DELACRUZ      OFF THE HACKER-NEWS RANKING PROGRAM.    CR0203
001800* 02/03/94 R DELACRUZ      BR-6 - CRIME RATE SORTS LOW TO HIGH,    CR0203
001900* 02/03/94 R DELACRUZ      THE OTHER THREE SORT HIGH TO LOW.       CR0203
002000* 11/19/96 R DELACRUZ      ADDED LIFESTYLE-CHARS, AMENITIES AND    CR1119
002100* 11/19/96 R DELACRUZ      GEOGRAPHIC-BOUNDS QUERY-IDS.            CR1119
002200* 06/18/98 T OKONKWO       Y2K REMEDIATION - HEADING DATE NOW      Y2K0618
002300* 06/18/98 T OKONKWO       BUILT FROM ACCEPT FROM DATE, NOT A      Y2K0618
002400* 06/18/98 T OKONKWO       2-DIGIT LITERAL.  NO OTHER DATE FIELDS  Y2K0618
002500* 06/18/98 T OKONKWO       ON THIS PROGRAM NEEDED TOUCHING.        Y2K0618
002600* 03/05/04 L VANCE         CONVERTED HEADING DATE SOURCE TO        CR0305
002700* 03/05/04 L VANCE         SHARED NFPRTCTL COPYBOOK.               CR0305
002800* 09/12/07 L VANCE         ADDED FOR-MATCHING COMPOSITE QUERY-ID.  CR0912
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  NFNBHQR.
003200 AUTHOR.        FRANK MCALLEN.
003300 INSTALLATION.  NEIGHBORFIT DATA CENTER.
003400 DATE-WRITTEN.  03/02/89.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3096.
004300 OBJECT-COMPUTER. IBM-3096.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT REQUEST-FILE ASSIGN TO REQDD.
005100     SELECT EXTRACT-FILE ASSIGN TO EXTDD.
005200     SELECT SORT-FILE ASSIGN TO SORTWK.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  REQUEST-FILE
005900      LABEL RECORDS ARE STANDARD
006000      DATA RECORD IS NBH-REQUEST-CARD-IN.
006100 01  NBH-REQUEST-CARD-IN.
006200     05  FILLER                      PIC X(387).
006300*---------------------------------------------------------------*
006400 FD  EXTRACT-FILE
006500      LABEL RECORDS ARE STANDARD
006600      DATA RECORD IS EXT-PRINT-LINE.
006700 01  EXT-PRINT-LINE                  PIC X(133).
006800*---------------------------------------------------------------*
006900*    SORT WORK RECORD FOR THE FOUR RANKED FILTERS (BR-6).  KEY   *
007000*    FIELD LAYOUT IS SHARED - ONLY SR-RANK-VALUE AND THE SORT    *
007100*    DIRECTION ON THE SORT STATEMENT CHANGE FROM ONE FILTER TO   *
007200*    THE NEXT.                                             -RJD  *
007300*---------------------------------------------------------------*
007400 SD  SORT-FILE.
007500 01  SORT-RECORD.
007600     05  SR-RANK-VALUE               PIC 9(05)V9(04).
007700     05  SR-NBHD-ID                  PIC 9(09).
007800     05  SR-NBHD-NAME                PIC X(60).
007900     05  SR-CITY                     PIC X(30).
008000     05  SR-STATE                    PIC X(02).
008100     05  SR-MEDIAN-INCOME            PIC 9(09)V99.
008200     05  SR-CRIME-RATE               PIC 9V9(04).
008300     05  SR-SAFETY-SCORE             PIC 9(02)V9(01).
008400     05  SR-WALK-SCORE               PIC 9(03)V9(01).
008500     05  SR-TRANSIT-SCORE            PIC 9(03)V9(01).
008600     05  FILLER                      PIC X(03) VALUE SPACE.
008700 01  SORT-RECORD-ALPHA REDEFINES SORT-RECORD
008800                                     PIC X(140).
008900*---------------------------------------------------------------*
009000 WORKING-STORAGE SECTION.
009100*---------------------------------------------------------------*
009200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009300     05  WS-CHAR-SUBSCRIPT           PIC S9(02) USAGE COMP.
009400     05  WS-ITEM-SUBSCRIPT           PIC S9(02) USAGE COMP.
009500     05  WS-MATCH-FOUND-SW           PIC X(01).
009600         88  WS-MATCH-FOUND                     VALUE 'Y'.
009700     05  WS-EXTRACT-COUNT            PIC 9(06) USAGE COMP.
009800     05  SORT-EOF-SW                 PIC X(01).
009900         88  SORT-END-OF-FILE                   VALUE 'Y'.
010000     05  FILLER                      PIC X(02).
010100*---------------------------------------------------------------*
010200*    REDEFINITION LETS US DISPLAY THE COMP EXTRACT COUNT ON THE  *
010300*    CONSOLE AT END OF RUN WITHOUT A SEPARATE MOVE-TO-EDITED     *
010400*    WORK FIELD.                                                 *
010500*---------------------------------------------------------------*
010600 01  WS-EXTRACT-COUNT-DISPLAY REDEFINES
010700         WS-EXTRACT-COUNT            PIC 9(06).
010800*---------------------------------------------------------------*
010900*    ONE-SHOT CARD READ - REDEFINE LETS US BLANK THE WHOLE CARD  *
011000*    IMAGE IN ONE MOVE WHEN NO CARD TURNS UP.                    *
011100*---------------------------------------------------------------*
011200 01  NBH-REQUEST-CARD-IN-ALPHA REDEFINES
011300         NBH-REQUEST-CARD-IN         PIC X(387).
011400 COPY NFNBHRQ.
011500 COPY NFNBHFM.
011600 COPY NFPRTCTL.
011700*---------------------------------------------------------------*
011800 01  WS-NBH-TABLE-SIZE               PIC S9(05) USAGE COMP.
011900 01  WS-NBH-TABLE-INDEX              PIC S9(05) USAGE COMP.
012000 01  WS-NBH-PROGRAM-ACTION           PIC X(03) VALUE 'ALL'.
012100 COPY NFNBHT.
012200*===============================================================*
012300 PROCEDURE DIVISION.
012400*---------------------------------------------------------------*
012500 0000-MAIN-PARAGRAPH.
012600*---------------------------------------------------------------*
012700     PERFORM 1000-OPEN-FILES.
012800     MOVE SPACE                       TO NBH-REQUEST-CARD-IN-ALPHA.
012900     READ REQUEST-FILE
013000         NOT AT END
013100             MOVE NBH-REQUEST-CARD-IN TO NBH-REQUEST-CARD.
013200     IF REQ-QUERY-ID = SPACE
013300         MOVE 'FOR-MATCHING'          TO REQ-QUERY-ID
013400     END-IF.
013500     CALL 'NFNBHRD' USING WS-NBH-TABLE-SIZE, WS-NBH-TABLE-INDEX,
013600         WS-NBH-PROGRAM-ACTION, NBH-RECORD-TABLE.
013700     PERFORM 2000-WRITE-HEADINGS.
013800     PERFORM 2100-DISPATCH-REQUEST.
013900     PERFORM 9000-WRITE-TRAILER.
014000     PERFORM 8000-CLOSE-FILES.
014100     GOBACK.
014200*---------------------------------------------------------------*
014300 1000-OPEN-FILES.
014400*---------------------------------------------------------------*
014500     OPEN INPUT  REQUEST-FILE.
014600     OPEN OUTPUT EXTRACT-FILE.
014700     ACCEPT WS-CURRENT-DATE-DATA      FROM DATE YYYYMMDD.
014800     MOVE WS-CURRENT-MONTH            TO NHL1-MONTH.
014900     MOVE WS-CURRENT-DAY              TO NHL1-DAY.
015000     MOVE WS-CURRENT-YEAR             TO NHL1-YEAR.
015100     MOVE 0                           TO WS-EXTRACT-COUNT.
015200*---------------------------------------------------------------*
015300 2000-WRITE-HEADINGS.
015400*---------------------------------------------------------------*
015500     MOVE PAGE-COUNT                  TO NHL1-PAGE-COUNT.
015600     MOVE NBH-HEADING-LINE-1          TO EXT-PRINT-LINE.
015700     WRITE EXT-PRINT-LINE AFTER ADVANCING PAGE.
015800     MOVE NBH-HEADING-LINE-2          TO EXT-PRINT-LINE.
015900     WRITE EXT-PRINT-LINE AFTER ADVANCING 2.
016000     ADD 1                            TO PAGE-COUNT.
016100*---------------------------------------------------------------*
016200 2100-DISPATCH-REQUEST.
016300*---------------------------------------------------------------*
016400     EVALUATE TRUE
016500         WHEN REQ-BY-CITY-STATE
016600             PERFORM 3000-BY-CITY-STATE
016700         WHEN REQ-BY-ZIP-CODE
016800             PERFORM 3100-BY-ZIP-CODE
016900         WHEN REQ-BY-INCOME-RANGE
017000             PERFORM 3200-BY-INCOME-RANGE
017100         WHEN REQ-BY-HOME-VALUE-RANGE
017200             PERFORM 3300-BY-HOME-VALUE-RANGE
017300         WHEN REQ-BY-RENT-RANGE
017400             PERFORM 3400-BY-RENT-RANGE
017500         WHEN REQ-BY-MAX-CRIME-RATE
017600             PERFORM 4000-BY-MAX-CRIME-RATE
017700         WHEN REQ-BY-MIN-SAFETY-SCORE
017800             PERFORM 4100-BY-MIN-SAFETY-SCORE
017900         WHEN REQ-BY-MIN-WALK-SCORE
018000             PERFORM 4200-BY-MIN-WALK-SCORE
018100         WHEN REQ-BY-MIN-TRANSIT-SCORE
018200             PERFORM 4300-BY-MIN-TRANSIT-SCORE
018300         WHEN REQ-BY-LIFESTYLE-CHARS
018400             PERFORM 3500-BY-LIFESTYLE-CHARS
018500         WHEN REQ-BY-AMENITIES
018600             PERFORM 3600-BY-AMENITIES
018700         WHEN REQ-BY-GEOGRAPHIC-BOUNDS
018800             PERFORM 3700-BY-GEOGRAPHIC-BOUNDS
018900         WHEN REQ-FOR-MATCHING
019000             PERFORM 3800-FOR-MATCHING
019100         WHEN OTHER
019200             DISPLAY 'NFNBHQR - UNKNOWN QUERY-ID ON REQUEST CARD'
019300     END-EVALUATE.
019400*---------------------------------------------------------------*
019500 3000-BY-CITY-STATE.
019600*---------------------------------------------------------------*
019700     MOVE 1                           TO WS-NBH-TABLE-INDEX.
019800     PERFORM 3010-BY-CITY-STATE-STEP THRU 3010-EXIT
019900         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
020000*---------------------------------------------------------------*
020100 3010-BY-CITY-STATE-STEP.
020200*---------------------------------------------------------------*
020300     IF NBHD-CITY (WS-NBH-TABLE-INDEX) = REQ-CITY
020400         AND NBHD-STATE (WS-NBH-TABLE-INDEX) = REQ-STATE
020500         PERFORM 5000-WRITE-DETAIL-LINE
020600     END-IF.
020700     ADD 1                            TO WS-NBH-TABLE-INDEX.
020800 3010-EXIT.
020900     EXIT.
021000*---------------------------------------------------------------*
021100 3100-BY-ZIP-CODE.
021200*---------------------------------------------------------------*
021300     MOVE 1                           TO WS-NBH-TABLE-INDEX.
021400     PERFORM 3110-BY-ZIP-CODE-STEP THRU 3110-EXIT
021500         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
021600*---------------------------------------------------------------*
021700 3110-BY-ZIP-CODE-STEP.
021800*---------------------------------------------------------------*
021900     IF NBHD-ZIP-CODE (WS-NBH-TABLE-INDEX) = REQ-ZIP-CODE
022000         PERFORM 5000-WRITE-DETAIL-LINE
022100     END-IF.
022200     ADD 1                            TO WS-NBH-TABLE-INDEX.
022300 3110-EXIT.
022400     EXIT.
022500*---------------------------------------------------------------*
022600 3200-BY-INCOME-RANGE.
022700*---------------------------------------------------------------*
022800     MOVE 1                           TO WS-NBH-TABLE-INDEX.
022900     PERFORM 3210-BY-INCOME-RANGE-STEP THRU 3210-EXIT
023000         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
023100*---------------------------------------------------------------*
023200 3210-BY-INCOME-RANGE-STEP.
023300*---------------------------------------------------------------*
023400     IF NBHD-MEDIAN-INCOME (WS-NBH-TABLE-INDEX) >= REQ-INCOME-MIN
023500         AND NBHD-MEDIAN-INCOME (WS-NBH-TABLE-INDEX) <= REQ-INCOME-MAX
023600         PERFORM 5000-WRITE-DETAIL-LINE
023700     END-IF.
023800     ADD 1                            TO WS-NBH-TABLE-INDEX.
023900 3210-EXIT.
024000     EXIT.
024100*---------------------------------------------------------------*
024200 3300-BY-HOME-VALUE-RANGE.
024300*---------------------------------------------------------------*
024400     MOVE 1                           TO WS-NBH-TABLE-INDEX.
024500     PERFORM 3310-BY-HOME-VALUE-STEP THRU 3310-EXIT
024600         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
024700*---------------------------------------------------------------*
024800 3310-BY-HOME-VALUE-STEP.
024900*---------------------------------------------------------------*
025000     IF NBHD-MEDIAN-HOME-VALUE (WS-NBH-TABLE-INDEX) >=
025100             REQ-HOME-VALUE-MIN
025200         AND NBHD-MEDIAN-HOME-VALUE (WS-NBH-TABLE-INDEX) <=
025300             REQ-HOME-VALUE-MAX
025400         PERFORM 5000-WRITE-DETAIL-LINE
025500     END-IF.
025600     ADD 1                            TO WS-NBH-TABLE-INDEX.
025700 3310-EXIT.
025800     EXIT.
025900*---------------------------------------------------------------*
026000 3400-BY-RENT-RANGE.
026100*---------------------------------------------------------------*
026200     MOVE 1                           TO WS-NBH-TABLE-INDEX.
026300     PERFORM 3410-BY-RENT-RANGE-STEP THRU 3410-EXIT
026400         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
026500*---------------------------------------------------------------*
026600 3410-BY-RENT-RANGE-STEP.
026700*---------------------------------------------------------------*
026800     IF NBHD-MEDIAN-RENT (WS-NBH-TABLE-INDEX) >= REQ-RENT-MIN
026900         AND NBHD-MEDIAN-RENT (WS-NBH-TABLE-INDEX) <= REQ-RENT-MAX
027000         PERFORM 5000-WRITE-DETAIL-LINE
027100     END-IF.
027200     ADD 1                            TO WS-NBH-TABLE-INDEX.
027300 3410-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------*
027600 3500-BY-LIFESTYLE-CHARS.
027700*---------------------------------------------------------------*
027800     MOVE 1                           TO WS-NBH-TABLE-INDEX.
027900     PERFORM 3510-CHARS-OUTER-STEP THRU 3510-EXIT
028000         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
028100*---------------------------------------------------------------*
028200 3510-CHARS-OUTER-STEP.
028300*---------------------------------------------------------------*
028400     MOVE 'N'                         TO WS-MATCH-FOUND-SW.
028500     MOVE 1                           TO WS-ITEM-SUBSCRIPT.
028600     PERFORM 3520-CHARS-MIDDLE-STEP THRU 3520-EXIT
028700         UNTIL WS-ITEM-SUBSCRIPT > 5
028800             OR WS-MATCH-FOUND.
028900     IF WS-MATCH-FOUND
029000         PERFORM 5000-WRITE-DETAIL-LINE
029100     END-IF.
029200     ADD 1                            TO WS-NBH-TABLE-INDEX.
029300 3510-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 3520-CHARS-MIDDLE-STEP.
029700*---------------------------------------------------------------*
029800     MOVE 1                           TO WS-CHAR-SUBSCRIPT.
029900     PERFORM 3530-CHARS-INNER-STEP THRU 3530-EXIT
030000         UNTIL WS-CHAR-SUBSCRIPT > REQ-CHAR-COUNT
030100             OR WS-MATCH-FOUND.
030200     ADD 1                            TO WS-ITEM-SUBSCRIPT.
030300 3520-EXIT.
030400     EXIT.
030500*---------------------------------------------------------------*
030600 3530-CHARS-INNER-STEP.
030700*---------------------------------------------------------------*
030800     IF NBHD-LIFESTYLE-CHARS (WS-NBH-TABLE-INDEX WS-ITEM-SUBSCRIPT)
030900             = REQ-CHAR-LIST (WS-CHAR-SUBSCRIPT)
031000         SET WS-MATCH-FOUND           TO TRUE
031100     END-IF.
031200     ADD 1                            TO WS-CHAR-SUBSCRIPT.
031300 3530-EXIT.
031400     EXIT.
031500*---------------------------------------------------------------*
031600 3600-BY-AMENITIES.
031700*---------------------------------------------------------------*
031800     MOVE 1                           TO WS-NBH-TABLE-INDEX.
031900     PERFORM 3610-AMEN-OUTER-STEP THRU 3610-EXIT
032000         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
032100*---------------------------------------------------------------*
032200 3610-AMEN-OUTER-STEP.
032300*---------------------------------------------------------------*
032400     MOVE 'N'                         TO WS-MATCH-FOUND-SW.
032500     MOVE 1                           TO WS-ITEM-SUBSCRIPT.
032600     PERFORM 3620-AMEN-MIDDLE-STEP THRU 3620-EXIT
032700         UNTIL WS-ITEM-SUBSCRIPT > 6
032800             OR WS-MATCH-FOUND.
032900     IF WS-MATCH-FOUND
033000         PERFORM 5000-WRITE-DETAIL-LINE
033100     END-IF.
033200     ADD 1                            TO WS-NBH-TABLE-INDEX.
033300 3610-EXIT.
033400     EXIT.
033500*---------------------------------------------------------------*
033600 3620-AMEN-MIDDLE-STEP.
033700*---------------------------------------------------------------*
033800     MOVE 1                           TO WS-CHAR-SUBSCRIPT.
033900     PERFORM 3630-AMEN-INNER-STEP THRU 3630-EXIT
034000         UNTIL WS-CHAR-SUBSCRIPT > REQ-AMENITY-COUNT
034100             OR WS-MATCH-FOUND.
034200     ADD 1                            TO WS-ITEM-SUBSCRIPT.
034300 3620-EXIT.
034400     EXIT.
034500*---------------------------------------------------------------*
034600 3630-AMEN-INNER-STEP.
034700*---------------------------------------------------------------*
034800     IF NBHD-AMENITIES (WS-NBH-TABLE-INDEX WS-ITEM-SUBSCRIPT)
034900             = REQ-AMENITY-LIST (WS-CHAR-SUBSCRIPT)
035000         SET WS-MATCH-FOUND           TO TRUE
035100     END-IF.
035200     ADD 1                            TO WS-CHAR-SUBSCRIPT.
035300 3630-EXIT.
035400     EXIT.
035500*---------------------------------------------------------------*
035600 3700-BY-GEOGRAPHIC-BOUNDS.
035700*---------------------------------------------------------------*
035800     MOVE 1                           TO WS-NBH-TABLE-INDEX.
035900     PERFORM 3710-GEO-BOUNDS-STEP THRU 3710-EXIT
036000         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
036100*---------------------------------------------------------------*
036200 3710-GEO-BOUNDS-STEP.
036300*---------------------------------------------------------------*
036400     IF NBHD-LATITUDE (WS-NBH-TABLE-INDEX) >= REQ-LAT-MIN
036500         AND NBHD-LATITUDE (WS-NBH-TABLE-INDEX) <= REQ-LAT-MAX
036600         AND NBHD-LONGITUDE (WS-NBH-TABLE-INDEX) >= REQ-LON-MIN
036700         AND NBHD-LONGITUDE (WS-NBH-TABLE-INDEX) <= REQ-LON-MAX
036800         PERFORM 5000-WRITE-DETAIL-LINE
036900     END-IF.
037000     ADD 1                            TO WS-NBH-TABLE-INDEX.
037100 3710-EXIT.
037200     EXIT.
037300*---------------------------------------------------------------*
037400 3800-FOR-MATCHING.
037500*---------------------------------------------------------------*
037600     MOVE 1                           TO WS-NBH-TABLE-INDEX.
037700     PERFORM 3810-FOR-MATCHING-STEP THRU 3810-EXIT
037800         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
037900*---------------------------------------------------------------*
038000 3810-FOR-MATCHING-STEP.
038100*---------------------------------------------------------------*
038200     IF NBHD-MEDIAN-INCOME (WS-NBH-TABLE-INDEX) >= REQ-INCOME-MIN
038300         AND NBHD-MEDIAN-INCOME (WS-NBH-TABLE-INDEX) <= REQ-INCOME-MAX
038400         AND NBHD-MEDIAN-HOME-VALUE (WS-NBH-TABLE-INDEX) >=
038500             REQ-HOME-VALUE-MIN
038600         AND NBHD-MEDIAN-HOME-VALUE (WS-NBH-TABLE-INDEX) <=
038700             REQ-HOME-VALUE-MAX
038800         AND NBHD-CRIME-RATE (WS-NBH-TABLE-INDEX) <= REQ-MAX-CRIME-RATE
038900         AND NBHD-SAFETY-SCORE (WS-NBH-TABLE-INDEX) >=
039000             REQ-MIN-SAFETY-SCORE
039100         PERFORM 5000-WRITE-DETAIL-LINE
039200     END-IF.
039300     ADD 1                            TO WS-NBH-TABLE-INDEX.
039400 3810-EXIT.
039500     EXIT.
039600*---------------------------------------------------------------*
039700*    THE FOUR RANKED FILTERS BELOW (BR-6) EACH BUILD THEIR OWN    *
039800*    QUALIFYING SUBSET INTO SORT-FILE AND LET THE SORT VERB DO    *
039900*    THE ORDERING - CRIME RATE ASCENDING (LOWEST FIRST), THE      *
040000*    OTHER THREE DESCENDING (HIGHEST FIRST).  SAME RELEASE/       *
040100*    RETURN SHAPE EDWIN USED TO RANK THE HACKER-NEWS FILE.  -RJD  *
040200*---------------------------------------------------------------*
040300 4000-BY-MAX-CRIME-RATE.
040400*---------------------------------------------------------------*
040500     SORT SORT-FILE
040600         ON ASCENDING KEY SR-RANK-VALUE
040700         INPUT PROCEDURE IS 4010-BUILD-CRIME-SORT-FILE
040800         OUTPUT PROCEDURE IS 4020-PRINT-CRIME-SORT-FILE.
040900*---------------------------------------------------------------*
041000 4010-BUILD-CRIME-SORT-FILE SECTION.
041100*---------------------------------------------------------------*
041200     MOVE 1                           TO WS-NBH-TABLE-INDEX.
041300     PERFORM 4011-CRIME-RELEASE-STEP THRU 4011-EXIT
041400         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
041500 4010-DUMMY     SECTION.
041600*---------------------------------------------------------------*
041700 4011-CRIME-RELEASE-STEP.
041800*---------------------------------------------------------------*
041900     IF NBHD-CRIME-RATE (WS-NBH-TABLE-INDEX) <= REQ-MAX-CRIME-RATE
042000         PERFORM 4012-BUILD-SORT-RECORD
042100         MOVE NBHD-CRIME-RATE (WS-NBH-TABLE-INDEX) TO SR-RANK-VALUE
042200         RELEASE SORT-RECORD
042300     END-IF.
042400     ADD 1                            TO WS-NBH-TABLE-INDEX.
042500 4011-EXIT.
042600     EXIT.
042700*---------------------------------------------------------------*
042800 4012-BUILD-SORT-RECORD.
042900*---------------------------------------------------------------*
043000     MOVE NBHD-ID (WS-NBH-TABLE-INDEX)       TO SR-NBHD-ID.
043100     MOVE NBHD-NAME (WS-NBH-TABLE-INDEX)     TO SR-NBHD-NAME.
043200     MOVE NBHD-CITY (WS-NBH-TABLE-INDEX)     TO SR-CITY.
043300     MOVE NBHD-STATE (WS-NBH-TABLE-INDEX)    TO SR-STATE.
043400     MOVE NBHD-MEDIAN-INCOME (WS-NBH-TABLE-INDEX)
043500                                              TO SR-MEDIAN-INCOME.
043600     MOVE NBHD-CRIME-RATE (WS-NBH-TABLE-INDEX)
043700                                              TO SR-CRIME-RATE.
043800     MOVE NBHD-SAFETY-SCORE (WS-NBH-TABLE-INDEX)
043900                                              TO SR-SAFETY-SCORE.
044000     MOVE NBHD-WALK-SCORE (WS-NBH-TABLE-INDEX)
044100                                              TO SR-WALK-SCORE.
044200     MOVE NBHD-TRANSIT-SCORE (WS-NBH-TABLE-INDEX)
044300                                              TO SR-TRANSIT-SCORE.
044400*---------------------------------------------------------------*
044500 4020-PRINT-CRIME-SORT-FILE SECTION.
044600*---------------------------------------------------------------*
044700     PERFORM 8200-RETURN-SORT-RECORD.
044800     PERFORM 8300-WRITE-SORTED-DETAIL
044900         UNTIL SORT-END-OF-FILE.
045000 4020-DUMMY     SECTION.
045100*---------------------------------------------------------------*
045200 4100-BY-MIN-SAFETY-SCORE.
045300*---------------------------------------------------------------*
045400     SORT SORT-FILE
045500         ON DESCENDING KEY SR-RANK-VALUE
045600         INPUT PROCEDURE IS 4110-BUILD-SAFETY-SORT-FILE
045700         OUTPUT PROCEDURE IS 4120-PRINT-SAFETY-SORT-FILE.
045800*---------------------------------------------------------------*
045900 4110-BUILD-SAFETY-SORT-FILE SECTION.
046000*---------------------------------------------------------------*
046100     MOVE 1                           TO WS-NBH-TABLE-INDEX.
046200     PERFORM 4111-SAFETY-RELEASE-STEP THRU 4111-EXIT
046300         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
046400 4110-DUMMY     SECTION.
046500*---------------------------------------------------------------*
046600 4111-SAFETY-RELEASE-STEP.
046700*---------------------------------------------------------------*
046800     IF NBHD-SAFETY-SCORE (WS-NBH-TABLE-INDEX) >= REQ-MIN-SAFETY-SCORE
046900         PERFORM 4012-BUILD-SORT-RECORD
047000         MOVE NBHD-SAFETY-SCORE (WS-NBH-TABLE-INDEX) TO SR-RANK-VALUE
047100         RELEASE SORT-RECORD
047200     END-IF.
047300     ADD 1                            TO WS-NBH-TABLE-INDEX.
047400 4111-EXIT.
047500     EXIT.
047600*---------------------------------------------------------------*
047700 4120-PRINT-SAFETY-SORT-FILE SECTION.
047800*---------------------------------------------------------------*
047900     PERFORM 8200-RETURN-SORT-RECORD.
048000     PERFORM 8300-WRITE-SORTED-DETAIL
048100         UNTIL SORT-END-OF-FILE.
048200 4120-DUMMY     SECTION.
048300*---------------------------------------------------------------*
048400 4200-BY-MIN-WALK-SCORE.
048500*---------------------------------------------------------------*
048600     SORT SORT-FILE
048700         ON DESCENDING KEY SR-RANK-VALUE
048800         INPUT PROCEDURE IS 4210-BUILD-WALK-SORT-FILE
048900         OUTPUT PROCEDURE IS 4220-PRINT-WALK-SORT-FILE.
049000*---------------------------------------------------------------*
049100 4210-BUILD-WALK-SORT-FILE SECTION.
049200*---------------------------------------------------------------*
049300     MOVE 1                           TO WS-NBH-TABLE-INDEX.
049400     PERFORM 4211-WALK-RELEASE-STEP THRU 4211-EXIT
049500         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
049600 4210-DUMMY     SECTION.
049700*---------------------------------------------------------------*
049800 4211-WALK-RELEASE-STEP.
049900*---------------------------------------------------------------*
050000     IF NBHD-WALK-SCORE (WS-NBH-TABLE-INDEX) >= REQ-MIN-WALK-SCORE
050100         PERFORM 4012-BUILD-SORT-RECORD
050200         MOVE NBHD-WALK-SCORE (WS-NBH-TABLE-INDEX) TO SR-RANK-VALUE
050300         RELEASE SORT-RECORD
050400     END-IF.
050500     ADD 1                            TO WS-NBH-TABLE-INDEX.
050600 4211-EXIT.
050700     EXIT.
050800*---------------------------------------------------------------*
050900 4220-PRINT-WALK-SORT-FILE SECTION.
051000*---------------------------------------------------------------*
051100     PERFORM 8200-RETURN-SORT-RECORD.
051200     PERFORM 8300-WRITE-SORTED-DETAIL
051300         UNTIL SORT-END-OF-FILE.
051400 4220-DUMMY     SECTION.
051500*---------------------------------------------------------------*
051600 4300-BY-MIN-TRANSIT-SCORE.
051700*---------------------------------------------------------------*
051800     SORT SORT-FILE
051900         ON DESCENDING KEY SR-RANK-VALUE
052000         INPUT PROCEDURE IS 4310-BUILD-TRANSIT-SORT-FILE
052100         OUTPUT PROCEDURE IS 4320-PRINT-TRANSIT-SORT-FILE.
052200*---------------------------------------------------------------*
052300 4310-BUILD-TRANSIT-SORT-FILE SECTION.
052400*---------------------------------------------------------------*
052500     MOVE 1                           TO WS-NBH-TABLE-INDEX.
052600     PERFORM 4311-TRANSIT-RELEASE-STEP THRU 4311-EXIT
052700         UNTIL WS-NBH-TABLE-INDEX > WS-NBH-TABLE-SIZE.
052800 4310-DUMMY     SECTION.
052900*---------------------------------------------------------------*
053000 4311-TRANSIT-RELEASE-STEP.
053100*---------------------------------------------------------------*
053200     IF NBHD-TRANSIT-SCORE (WS-NBH-TABLE-INDEX) >= REQ-MIN-TRANSIT-SCORE
053300         PERFORM 4012-BUILD-SORT-RECORD
053400         MOVE NBHD-TRANSIT-SCORE (WS-NBH-TABLE-INDEX) TO SR-RANK-VALUE
053500         RELEASE SORT-RECORD
053600     END-IF.
053700     ADD 1                            TO WS-NBH-TABLE-INDEX.
053800 4311-EXIT.
053900     EXIT.
054000*---------------------------------------------------------------*
054100 4320-PRINT-TRANSIT-SORT-FILE SECTION.
054200*---------------------------------------------------------------*
054300     PERFORM 8200-RETURN-SORT-RECORD.
054400     PERFORM 8300-WRITE-SORTED-DETAIL
054500         UNTIL SORT-END-OF-FILE.
054600 4320-DUMMY     SECTION.
054700*---------------------------------------------------------------*
054800 5000-WRITE-DETAIL-LINE.
054900*---------------------------------------------------------------*
055000     IF LINE-COUNT > LINES-ON-PAGE
055100         PERFORM 2000-WRITE-HEADINGS
055200     END-IF.
055300     MOVE NBHD-ID (WS-NBH-TABLE-INDEX)        TO NDL-NBHD-ID.
055400     MOVE NBHD-NAME (WS-NBH-TABLE-INDEX)      TO NDL-NBHD-NAME.
055500     MOVE NBHD-CITY (WS-NBH-TABLE-INDEX)      TO NDL-CITY.
055600     MOVE NBHD-STATE (WS-NBH-TABLE-INDEX)     TO NDL-STATE.
055700     MOVE NBHD-MEDIAN-INCOME (WS-NBH-TABLE-INDEX)
055800                                               TO NDL-MEDIAN-INCOME.
055900     MOVE NBHD-CRIME-RATE (WS-NBH-TABLE-INDEX) TO NDL-CRIME-RATE.
056000     MOVE NBHD-SAFETY-SCORE (WS-NBH-TABLE-INDEX)
056100                                               TO NDL-SAFETY-SCORE.
056200     MOVE NBHD-WALK-SCORE (WS-NBH-TABLE-INDEX) TO NDL-WALK-SCORE.
056300     MOVE NBHD-TRANSIT-SCORE (WS-NBH-TABLE-INDEX)
056400                                               TO NDL-TRANSIT-SCORE.
056500     MOVE NBH-DETAIL-LINE                     TO EXT-PRINT-LINE.
056600     WRITE EXT-PRINT-LINE AFTER ADVANCING 1.
056700     ADD 1                             TO LINE-COUNT.
056800     ADD 1                             TO WS-EXTRACT-COUNT.
056900*---------------------------------------------------------------*
057000*    SORTED-DETAIL USES SR-xxx FIELDS RATHER THAN THE TABLE,     *
057100*    SINCE THE QUALIFYING ROW HAS ALREADY COME BACK THROUGH THE  *
057200*    SORT ON RETURN - NO TABLE SUBSCRIPT IS IN PLAY HERE.   -RJD *
057300*---------------------------------------------------------------*
057400 8300-WRITE-SORTED-DETAIL.
057500*---------------------------------------------------------------*
057600     IF LINE-COUNT > LINES-ON-PAGE
057700         PERFORM 2000-WRITE-HEADINGS
057800     END-IF.
057900     MOVE SR-NBHD-ID                  TO NDL-NBHD-ID.
058000     MOVE SR-NBHD-NAME                TO NDL-NBHD-NAME.
058100     MOVE SR-CITY                     TO NDL-CITY.
058200     MOVE SR-STATE                    TO NDL-STATE.
058300     MOVE SR-MEDIAN-INCOME            TO NDL-MEDIAN-INCOME.
058400     MOVE SR-CRIME-RATE               TO NDL-CRIME-RATE.
058500     MOVE SR-SAFETY-SCORE             TO NDL-SAFETY-SCORE.
058600     MOVE SR-WALK-SCORE               TO NDL-WALK-SCORE.
058700     MOVE SR-TRANSIT-SCORE            TO NDL-TRANSIT-SCORE.
058800     MOVE NBH-DETAIL-LINE             TO EXT-PRINT-LINE.
058900     WRITE EXT-PRINT-LINE AFTER ADVANCING 1.
059000     ADD 1                             TO LINE-COUNT.
059100     ADD 1                             TO WS-EXTRACT-COUNT.
059200     PERFORM 8200-RETURN-SORT-RECORD.
059300*---------------------------------------------------------------*
059400 8200-RETURN-SORT-RECORD.
059500*---------------------------------------------------------------*
059600     RETURN SORT-FILE
059700         AT END MOVE 'Y' TO SORT-EOF-SW.
059800*---------------------------------------------------------------*
059900 9000-WRITE-TRAILER.
060000*---------------------------------------------------------------*
060100     MOVE WS-EXTRACT-COUNT-DISPLAY    TO NTL-EXTRACT-COUNT.
060200     MOVE NBH-TRAILER-LINE            TO EXT-PRINT-LINE.
060300     WRITE EXT-PRINT-LINE AFTER ADVANCING 2.
060400*---------------------------------------------------------------*
060500 8000-CLOSE-FILES.
060600*---------------------------------------------------------------*
060700     CLOSE REQUEST-FILE.
060800     CLOSE EXTRACT-FILE.
