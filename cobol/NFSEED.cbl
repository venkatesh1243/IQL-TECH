000100*===============================================================*
000200* PROGRAM NAME:    NFSEED
000300* ORIGINAL AUTHOR: FRANK MCALLEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/89 FRANK MCALLEN   CREATED - NEIGHBORFIT SEED LOADER      CR0114
000900* 02/14/89 FRANK MCALLEN   INITIAL RUN AT CONVERSION CUTOVER      CR0114
001000* 09/03/91 FRANK MCALLEN   ADDED USER MASTER SEED PASS            CR0391
001100* 09/03/91 FRANK MCALLEN   (PHASE II - USER FILE CAME ON LINE)    CR0391
001200* 04/22/93 R DELACRUZ      RERUN-SAFE COUNT-THEN-LOAD GATE ADDED  CR0422
001300* 04/22/93 R DELACRUZ      PER OPS - JOB WAS RERUN TWICE IN ONE   CR0422
001400* 04/22/93 R DELACRUZ      WEEK AND DOUBLE-LOADED BOTH MASTERS.   CR0422
001500* 11/30/95 R DELACRUZ      ASSIGNED NBHD-ID/USER-ID AT LOAD TIME  CR1130
001600* 06/18/98 T OKONKWO       Y2K REMEDIATION - DATE FIELDS REVIEWED Y2K0618
001700* 06/18/98 T OKONKWO       CCYYMMDD WINDOWING CONFIRMED N/A HERE  Y2K0618
001800* 01/09/99 T OKONKWO       Y2K SIGN-OFF - NO CENTURY-SENSITIVE    Y2K0109
001900* 01/09/99 T OKONKWO       DATA FIELDS IN THIS PROGRAM.           Y2K0109
002000* 08/11/01 T OKONKWO       RESTRUCTURE - SPLIT OPEN-FILES OUT OF  CR0811
002100* 08/11/01 T OKONKWO       MAIN LINE, REMOVAL OF FALL THRU.       CR0811
002200* 03/05/04 L VANCE         ADDED DISPLAY OF SEED COUNTS FOR OPS   CR0305
002300* 03/05/04 L VANCE         CONSOLE LOG AT NIGHTLY CUTOVER.        CR0305
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  NFSEED.
002700 AUTHOR.        FRANK MCALLEN.
002800 INSTALLATION.  NEIGHBORFIT DATA CENTER.
002900 DATE-WRITTEN.  02/14/89.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800*---------------------------------------------------------------*
003900 OBJECT-COMPUTER. IBM-3081.
004000*---------------------------------------------------------------*
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT NEIGHBORHOOD-FILE ASSIGN TO NBHDDD
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS  IS NBHD-FILE-STATUS.
005000*
005100     SELECT USER-FILE ASSIGN TO USERDD
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS  IS USER-FILE-STATUS.
005400*===============================================================*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  NEIGHBORHOOD-FILE.
005900 COPY NFNBHC.
006000*---------------------------------------------------------------*
006100 FD  USER-FILE.
006200 COPY NFUSRC.
006300*---------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600 01  WS-SWITCHES-MISC-FIELDS.
006700     05  NBHD-FILE-STATUS            PIC X(02).
006800         88  NBHD-FILE-OK                      VALUE '00'.
006900         88  NBHD-FILE-EOF                      VALUE '10'.
007000     05  USER-FILE-STATUS            PIC X(02).
007100         88  USER-FILE-OK                      VALUE '00'.
007200         88  USER-FILE-EOF                      VALUE '10'.
007300     05  WS-NBHD-COUNT               PIC 9(07) USAGE COMP.
007400     05  WS-USER-COUNT               PIC 9(07) USAGE COMP.
007500     05  WS-NEXT-NBHD-ID             PIC 9(09) USAGE COMP.
007600     05  WS-NEXT-USER-ID             PIC 9(09) USAGE COMP.
007700     05  WS-SEED-SUBSCRIPT           PIC 9(02) USAGE COMP.
007800*---------------------------------------------------------------*
007900*    REDEFINITION LETS THE COUNTING PASS SHARE THE SAME WORK     *
008000*    AREA AS THE LOAD PASS WITHOUT A SECOND 01-LEVEL.            *
008100*---------------------------------------------------------------*
008200 01  WS-NBHD-COUNT-ALPHA REDEFINES WS-NBHD-COUNT PIC 9(07).
008300 01  WS-USER-COUNT-ALPHA REDEFINES WS-USER-COUNT PIC 9(07).
008400*---------------------------------------------------------------*
008500*    FIXED SEED DATA - FOUR NEIGHBORHOODS, LOADED ONLY WHEN THE  *
008600*    NEIGHBORHOOD MASTER IS EMPTY AT RUN TIME.                   *
008700*---------------------------------------------------------------*
008800 01  WS-SEED-NEIGHBORHOODS.
008900     05  FILLER.
009000         10  FILLER PIC X(60) VALUE 'DOWNTOWN FINANCIAL DISTRICT'.
009100         10  FILLER PIC X(30) VALUE 'NEW YORK'.
009200         10  FILLER PIC X(02) VALUE 'NY'.
009300         10  FILLER PIC X(10) VALUE '10004'.
009400     05  FILLER.
009500         10  FILLER PIC X(60) VALUE 'MAPLEWOOD SUBURBS'.
009600         10  FILLER PIC X(30) VALUE 'AUSTIN'.
009700         10  FILLER PIC X(02) VALUE 'TX'.
009800         10  FILLER PIC X(10) VALUE '78745'.
009900     05  FILLER.
010000         10  FILLER PIC X(60) VALUE 'UNIVERSITY DISTRICT'.
010100         10  FILLER PIC X(30) VALUE 'BOSTON'.
010200         10  FILLER PIC X(02) VALUE 'MA'.
010300         10  FILLER PIC X(10) VALUE '02134'.
010400     05  FILLER.
010500         10  FILLER PIC X(60) VALUE 'SUNSET VALLEY'.
010600         10  FILLER PIC X(30) VALUE 'PHOENIX'.
010700         10  FILLER PIC X(02) VALUE 'AZ'.
010800         10  FILLER PIC X(10) VALUE '85001'.
010900 01  WS-SEED-NBHD-TABLE REDEFINES WS-SEED-NEIGHBORHOODS.
011000     05  WS-SEED-NBHD OCCURS 4 TIMES.
011100         10  WS-SEED-NBHD-NAME       PIC X(60).
011200         10  WS-SEED-NBHD-CITY       PIC X(30).
011300         10  WS-SEED-NBHD-STATE      PIC X(02).
011400         10  WS-SEED-NBHD-ZIP        PIC X(10).
011500*---------------------------------------------------------------*
011600*    FIXED SEED DATA - FOUR USERS, LOADED ONLY WHEN THE USER     *
011700*    MASTER IS EMPTY AT RUN TIME.                                *
011800*---------------------------------------------------------------*
011900 01  WS-SEED-USERS.
012000     05  FILLER.
012100         10  FILLER PIC X(60) VALUE 'SARAH JOHNSON'.
012200         10  FILLER PIC X(60) VALUE 'SARAH.JOHNSON@EXAMPLE.COM'.
012300     05  FILLER.
012400         10  FILLER PIC X(60) VALUE 'MICHAEL CHEN'.
012500         10  FILLER PIC X(60) VALUE 'MICHAEL.CHEN@EXAMPLE.COM'.
012600     05  FILLER.
012700         10  FILLER PIC X(60) VALUE 'ROBERT WILSON'.
012800         10  FILLER PIC X(60) VALUE 'ROBERT.WILSON@EXAMPLE.COM'.
012900     05  FILLER.
013000         10  FILLER PIC X(60) VALUE 'EMILY RODRIGUEZ'.
013100         10  FILLER PIC X(60) VALUE 'EMILY.RODRIGUEZ@EXAMPLE.COM'.
013200 01  WS-SEED-USER-TABLE REDEFINES WS-SEED-USERS.
013300     05  WS-SEED-USER OCCURS 4 TIMES.
013400         10  WS-SEED-USER-NAME       PIC X(60).
013500         10  WS-SEED-USER-EMAIL      PIC X(60).
013600*===============================================================*
013700 PROCEDURE DIVISION.
013800*---------------------------------------------------------------*
013900 0000-MAIN-PARAGRAPH.
014000*---------------------------------------------------------------*
014100     PERFORM 1000-OPEN-FILES.
014200     PERFORM 2000-SEED-NEIGHBORHOODS.
014300     PERFORM 3000-SEED-USERS.
014400     PERFORM 8000-CLOSE-FILES.
014500     DISPLAY 'NBHD RECORDS ON FILE: ', WS-NBHD-COUNT.
014600     DISPLAY 'USER RECORDS ON FILE: ', WS-USER-COUNT.
014700     GOBACK.
014800*---------------------------------------------------------------*
014900 1000-OPEN-FILES.
015000*---------------------------------------------------------------*
015100     OPEN I-O NEIGHBORHOOD-FILE.
015200     IF NOT NBHD-FILE-OK
015300         CLOSE NEIGHBORHOOD-FILE
015400         OPEN OUTPUT NEIGHBORHOOD-FILE
015500         CLOSE NEIGHBORHOOD-FILE
015600         OPEN I-O NEIGHBORHOOD-FILE
015700     END-IF.
015800     OPEN I-O USER-FILE.
015900     IF NOT USER-FILE-OK
016000         CLOSE USER-FILE
016100         OPEN OUTPUT USER-FILE
016200         CLOSE USER-FILE
016300         OPEN I-O USER-FILE
016400     END-IF.
016500*---------------------------------------------------------------*
016600 2000-SEED-NEIGHBORHOODS.
016700*---------------------------------------------------------------*
016800     PERFORM 2100-COUNT-NEIGHBORHOODS.
016900     IF WS-NBHD-COUNT > 0
017000         DISPLAY 'NEIGHBORHOOD FILE NOT EMPTY - SEED SKIPPED'
017100     ELSE
017200         PERFORM 2200-WRITE-NBHD-SEED-ROWS
017300     END-IF.
017400*---------------------------------------------------------------*
017500 2100-COUNT-NEIGHBORHOODS.
017600*---------------------------------------------------------------*
017700     MOVE 0 TO WS-NBHD-COUNT.
017800     PERFORM 2110-READ-NBHD-RECORD.
017900     PERFORM 2120-COUNT-NBHD-LOOP THRU 2120-EXIT
018000         UNTIL NBHD-FILE-EOF.
018100*---------------------------------------------------------------*
018200 2110-READ-NBHD-RECORD.
018300*---------------------------------------------------------------*
018400     READ NEIGHBORHOOD-FILE
018500         AT END
018600             SET NBHD-FILE-EOF TO TRUE.
018800*---------------------------------------------------------------*
018900 2120-COUNT-NBHD-LOOP.
019000*---------------------------------------------------------------*
019100     ADD 1 TO WS-NBHD-COUNT.
019200     PERFORM 2110-READ-NBHD-RECORD.
019300 2120-EXIT.
019400     EXIT.
019500*---------------------------------------------------------------*
019600 2200-WRITE-NBHD-SEED-ROWS.
019700*---------------------------------------------------------------*
019800     MOVE 0 TO WS-NEXT-NBHD-ID.
019900     MOVE 1 TO WS-SEED-SUBSCRIPT.
020000     PERFORM 2205-WRITE-ONE-NBHD-SEED THRU 2205-EXIT
020100         UNTIL WS-SEED-SUBSCRIPT > 4.
020200*---------------------------------------------------------------*
020300 2205-WRITE-ONE-NBHD-SEED.
020400*---------------------------------------------------------------*
020500     ADD 1 TO WS-NEXT-NBHD-ID.
020600     MOVE SPACE TO NBHD-RECORD.
020700     MOVE WS-NEXT-NBHD-ID TO NBHD-ID.
020800     MOVE WS-SEED-NBHD-NAME (WS-SEED-SUBSCRIPT)
020900         TO NBHD-NAME.
021000     MOVE WS-SEED-NBHD-CITY (WS-SEED-SUBSCRIPT)
021100         TO NBHD-CITY.
021200     MOVE WS-SEED-NBHD-STATE (WS-SEED-SUBSCRIPT)
021300         TO NBHD-STATE.
021400     MOVE WS-SEED-NBHD-ZIP (WS-SEED-SUBSCRIPT)
021500         TO NBHD-ZIP-CODE.
021600     PERFORM 2210-DEFAULT-NBHD-METRICS.
021700     WRITE NBHD-RECORD.
021800     ADD 1 TO WS-NBHD-COUNT.
021900     ADD 1 TO WS-SEED-SUBSCRIPT.
022000 2205-EXIT.
022100     EXIT.
022200*---------------------------------------------------------------*
022300 2210-DEFAULT-NBHD-METRICS.
022400*---------------------------------------------------------------*
022500*    STARTER METRICS FOR THE FOUR SEED ROWS - OPS CAN OVERLAY    *
022600*    THESE ONCE THE REAL CENSUS/MLS FEEDS ARE IN PRODUCTION.     *
022700     EVALUATE WS-SEED-SUBSCRIPT
022800         WHEN 1
022900             MOVE 045123 TO NBHD-TOTAL-POPULATION
023000             MOVE 0341 TO NBHD-MEDIAN-AGE
023100             MOVE 0098500000 TO NBHD-MEDIAN-INCOME
023200             MOVE 0085000000 TO NBHD-MEDIAN-HOME-VALUE
023300             MOVE 0028500000 TO NBHD-MEDIAN-RENT
023400             MOVE 00180 TO NBHD-CRIME-RATE
023500             MOVE 0072 TO NBHD-SAFETY-SCORE
023600             MOVE 0950 TO NBHD-WALK-SCORE
023700             MOVE 0880 TO NBHD-TRANSIT-SCORE
023800         WHEN 2
023900             MOVE 028760 TO NBHD-TOTAL-POPULATION
024000             MOVE 0389 TO NBHD-MEDIAN-AGE
024100             MOVE 0076500000 TO NBHD-MEDIAN-INCOME
024200             MOVE 0045000000 TO NBHD-MEDIAN-HOME-VALUE
024300             MOVE 0016500000 TO NBHD-MEDIAN-RENT
024400             MOVE 00095 TO NBHD-CRIME-RATE
024500             MOVE 0085 TO NBHD-SAFETY-SCORE
024600             MOVE 0450 TO NBHD-WALK-SCORE
024700             MOVE 0320 TO NBHD-TRANSIT-SCORE
024800         WHEN 3
024900             MOVE 019340 TO NBHD-TOTAL-POPULATION
025000             MOVE 0245 TO NBHD-MEDIAN-AGE
025100             MOVE 0052000000 TO NBHD-MEDIAN-INCOME
025200             MOVE 0038000000 TO NBHD-MEDIAN-HOME-VALUE
025300             MOVE 0019500000 TO NBHD-MEDIAN-RENT
025400             MOVE 00210 TO NBHD-CRIME-RATE
025500             MOVE 0068 TO NBHD-SAFETY-SCORE
025600             MOVE 0880 TO NBHD-WALK-SCORE
025700             MOVE 0700 TO NBHD-TRANSIT-SCORE
025800         WHEN 4
025900             MOVE 015210 TO NBHD-TOTAL-POPULATION
026000             MOVE 0412 TO NBHD-MEDIAN-AGE
026100             MOVE 0061500000 TO NBHD-MEDIAN-INCOME
026200             MOVE 0051000000 TO NBHD-MEDIAN-HOME-VALUE
026300             MOVE 0017500000 TO NBHD-MEDIAN-RENT
026400             MOVE 00140 TO NBHD-CRIME-RATE
026500             MOVE 0079 TO NBHD-SAFETY-SCORE
026600             MOVE 0510 TO NBHD-WALK-SCORE
026700             MOVE 0280 TO NBHD-TRANSIT-SCORE
026800     END-EVALUATE.
026900*---------------------------------------------------------------*
027000 3000-SEED-USERS.
027100*---------------------------------------------------------------*
027200     PERFORM 3100-COUNT-USERS.
027300     IF WS-USER-COUNT > 0
027400         DISPLAY 'USER FILE NOT EMPTY - SEED SKIPPED'
027500     ELSE
027600         PERFORM 3200-WRITE-USER-SEED-ROWS
027700     END-IF.
027800*---------------------------------------------------------------*
027900 3100-COUNT-USERS.
028000*---------------------------------------------------------------*
028100     MOVE 0 TO WS-USER-COUNT.
028200     PERFORM 3110-READ-USER-RECORD.
028300     PERFORM 3120-COUNT-USER-LOOP THRU 3120-EXIT
028400         UNTIL USER-FILE-EOF.
028500*---------------------------------------------------------------*
028600 3110-READ-USER-RECORD.
028700*---------------------------------------------------------------*
028800     READ USER-FILE
028900         AT END
029000             SET USER-FILE-EOF TO TRUE.
029200*---------------------------------------------------------------*
029300 3120-COUNT-USER-LOOP.
029400*---------------------------------------------------------------*
029500     ADD 1 TO WS-USER-COUNT.
029600     PERFORM 3110-READ-USER-RECORD.
029700 3120-EXIT.
029800     EXIT.
029900*---------------------------------------------------------------*
030000 3200-WRITE-USER-SEED-ROWS.
030100*---------------------------------------------------------------*
030200     MOVE 0 TO WS-NEXT-USER-ID.
030300     MOVE 1 TO WS-SEED-SUBSCRIPT.
030400     PERFORM 3205-WRITE-ONE-USER-SEED THRU 3205-EXIT
030500         UNTIL WS-SEED-SUBSCRIPT > 4.
030600*---------------------------------------------------------------*
030700 3205-WRITE-ONE-USER-SEED.
030800*---------------------------------------------------------------*
030900     ADD 1 TO WS-NEXT-USER-ID.
031000     MOVE SPACE TO USER-RECORD.
031100     MOVE WS-NEXT-USER-ID TO USER-ID.
031200     MOVE WS-SEED-USER-NAME (WS-SEED-SUBSCRIPT)
031300         TO USER-NAME.
031400     MOVE WS-SEED-USER-EMAIL (WS-SEED-SUBSCRIPT)
031500         TO USER-EMAIL.
031600     PERFORM 3210-DEFAULT-USER-PROFILE.
031700     WRITE USER-RECORD.
031800     ADD 1 TO WS-USER-COUNT.
031900     ADD 1 TO WS-SEED-SUBSCRIPT.
032000 3205-EXIT.
032100     EXIT.
032200*---------------------------------------------------------------*
032300 3210-DEFAULT-USER-PROFILE.
032400*---------------------------------------------------------------*
032500*    STARTER PROFILES FOR THE FOUR SEED ROWS - SEE MAINTENANCE   *
032600*    LOG 09/03/91 WHEN THE USER MASTER CAME ON LINE.             *
032700     EVALUATE WS-SEED-SUBSCRIPT
032800         WHEN 1
032900             MOVE 029 TO USER-AGE
033000             MOVE 'FEMALE' TO USER-GENDER
033100             MOVE 'SINGLE' TO USER-MARITAL-STATUS
033200             MOVE 'BACHELORS' TO USER-EDUCATION-LEVEL
033300             MOVE 'HIGH' TO USER-INCOME-LEVEL
033400             MOVE 'TECHNOLOGY' TO USER-OCCUPATION-TYPE
033500             MOVE 'URBAN' TO USER-LIFESTYLE-PREFS (1)
033600             MOVE 'YOUNG_PROFESSIONAL'
033700                 TO USER-LIFESTYLE-PREFS (2)
033800             MOVE 'FITNESS' TO USER-HOBBIES (1)
033900             MOVE 'TRAVEL' TO USER-HOBBIES (2)
034000             MOVE 'SINGLE' TO USER-FAMILY-STATUS
034100             MOVE 'DOGS' TO USER-PET-PREFERENCE
034200             MOVE 'PUBLIC_TRANSIT' TO USER-TRANSPORT-PREF
034300             MOVE 'CITY_CENTER' TO USER-PREFERRED-LOC-TYPE
034400             MOVE 030 TO USER-MAX-COMMUTE-MIN
034500             MOVE 015 TO USER-MAX-DISTANCE-MI
034600             MOVE 150000000 TO USER-MIN-BUDGET
034700             MOVE 300000000 TO USER-MAX-BUDGET
034800         WHEN 2
034900             MOVE 034 TO USER-AGE
035000             MOVE 'MALE' TO USER-GENDER
035100             MOVE 'MARRIED' TO USER-MARITAL-STATUS
035200             MOVE 'MASTERS' TO USER-EDUCATION-LEVEL
035300             MOVE 'HIGH' TO USER-INCOME-LEVEL
035400             MOVE 'TECHNOLOGY' TO USER-OCCUPATION-TYPE
035500             MOVE 'SUBURBAN' TO USER-LIFESTYLE-PREFS (1)
035600             MOVE 'FAMILY_ORIENTED'
035700                 TO USER-LIFESTYLE-PREFS (2)
035800             MOVE 'COOKING' TO USER-HOBBIES (1)
035900             MOVE 'READING' TO USER-HOBBIES (2)
036000             MOVE 'MARRIED' TO USER-FAMILY-STATUS
036100             MOVE 'NO_PETS' TO USER-PET-PREFERENCE
036200             MOVE 'CAR' TO USER-TRANSPORT-PREF
036300             MOVE 'SUBURB' TO USER-PREFERRED-LOC-TYPE
036400             MOVE 025 TO USER-MAX-COMMUTE-MIN
036500             MOVE 020 TO USER-MAX-DISTANCE-MI
036600             MOVE 250000000 TO USER-MIN-BUDGET
036700             MOVE 450000000 TO USER-MAX-BUDGET
036800         WHEN 3
036900             MOVE 058 TO USER-AGE
037000             MOVE 'MALE' TO USER-GENDER
037100             MOVE 'WIDOWED' TO USER-MARITAL-STATUS
037200             MOVE 'DOCTORATE' TO USER-EDUCATION-LEVEL
037300             MOVE 'MEDIUM' TO USER-INCOME-LEVEL
037400             MOVE 'EDUCATION' TO USER-OCCUPATION-TYPE
037500             MOVE 'RETIREMENT' TO USER-LIFESTYLE-PREFS (1)
037600             MOVE 'QUIET' TO USER-LIFESTYLE-PREFS (2)
037700             MOVE 'GARDENING' TO USER-HOBBIES (1)
037800             MOVE 'ART' TO USER-HOBBIES (2)
037900             MOVE 'EMPTY_NESTER' TO USER-FAMILY-STATUS
038000             MOVE 'CATS' TO USER-PET-PREFERENCE
038100             MOVE 'WALKING' TO USER-TRANSPORT-PREF
038200             MOVE 'RURAL' TO USER-PREFERRED-LOC-TYPE
038300             MOVE 015 TO USER-MAX-COMMUTE-MIN
038400             MOVE 010 TO USER-MAX-DISTANCE-MI
038500             MOVE 180000000 TO USER-MIN-BUDGET
038600             MOVE 320000000 TO USER-MAX-BUDGET
038700         WHEN 4
038800             MOVE 041 TO USER-AGE
038900             MOVE 'FEMALE' TO USER-GENDER
039000             MOVE 'MARRIED' TO USER-MARITAL-STATUS
039100             MOVE 'BACHELORS' TO USER-EDUCATION-LEVEL
039200             MOVE 'MEDIUM' TO USER-INCOME-LEVEL
039300             MOVE 'HEALTHCARE' TO USER-OCCUPATION-TYPE
039400             MOVE 'FAMILY_ORIENTED'
039500                 TO USER-LIFESTYLE-PREFS (1)
039600             MOVE 'SUBURBAN' TO USER-LIFESTYLE-PREFS (2)
039700             MOVE 'SPORTS' TO USER-HOBBIES (1)
039800             MOVE 'MUSIC' TO USER-HOBBIES (2)
039900             MOVE 'WITH_CHILDREN' TO USER-FAMILY-STATUS
040000             MOVE 'ANY_PETS' TO USER-PET-PREFERENCE
040100             MOVE 'CAR' TO USER-TRANSPORT-PREF
040200             MOVE 'UNIVERSITY_AREA' TO USER-PREFERRED-LOC-TYPE
040300             MOVE 020 TO USER-MAX-COMMUTE-MIN
040400             MOVE 012 TO USER-MAX-DISTANCE-MI
040500             MOVE 200000000 TO USER-MIN-BUDGET
040600             MOVE 380000000 TO USER-MAX-BUDGET
040700     END-EVALUATE.
040800*---------------------------------------------------------------*
040900 8000-CLOSE-FILES.
041000*---------------------------------------------------------------*
041100     CLOSE NEIGHBORHOOD-FILE, USER-FILE.
