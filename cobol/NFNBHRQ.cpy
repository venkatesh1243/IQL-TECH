000100******************************************************************
000200*    NFNBHRQ  -  NEIGHBORHOOD-REPOSITORY REQUEST-CARD LAYOUT      *
000300*    ONE CARD DRIVES ONE EXTRACT RUN OF NFNBHQR.  SAME COMMA-     *
000400*    DELIMITED-CARD CONVENTION AS NFUSRRQ.                        *
000500******************************************************************
000600 01  NBH-REQUEST-CARD.
000700     05  REQ-QUERY-ID                PIC X(24).
000800         88  REQ-BY-CITY-STATE           VALUE 'BY-CITY-AND-STATE'.
000900         88  REQ-BY-ZIP-CODE             VALUE 'BY-ZIP-CODE'.
001000         88  REQ-BY-INCOME-RANGE         VALUE 'BY-INCOME-RANGE'.
001100         88  REQ-BY-HOME-VALUE-RANGE     VALUE 'BY-HOME-VALUE-RANGE'.
001200         88  REQ-BY-RENT-RANGE           VALUE 'BY-RENT-RANGE'.
001300         88  REQ-BY-MAX-CRIME-RATE       VALUE 'BY-MAX-CRIME-RATE'.
001400         88  REQ-BY-MIN-SAFETY-SCORE     VALUE 'BY-MIN-SAFETY-SCORE'.
001500         88  REQ-BY-MIN-WALK-SCORE       VALUE 'BY-MIN-WALK-SCORE'.
001600         88  REQ-BY-MIN-TRANSIT-SCORE    VALUE 'BY-MIN-TRANSIT-SCORE'.
001700         88  REQ-BY-LIFESTYLE-CHARS      VALUE 'BY-LIFESTYLE-CHARS'.
001800         88  REQ-BY-AMENITIES            VALUE 'BY-AMENITIES'.
001900         88  REQ-BY-GEOGRAPHIC-BOUNDS    VALUE 'BY-GEOGRAPHIC-BOUNDS'.
002000         88  REQ-FOR-MATCHING            VALUE 'FOR-MATCHING'.
002100     05  REQ-CITY                    PIC X(30).
002200     05  REQ-STATE                   PIC X(02).
002300     05  REQ-ZIP-CODE                PIC X(10).
002400     05  REQ-INCOME-MIN              PIC 9(09)V99.
002500     05  REQ-INCOME-MAX              PIC 9(09)V99.
002600     05  REQ-HOME-VALUE-MIN          PIC 9(09)V99.
002700     05  REQ-HOME-VALUE-MAX          PIC 9(09)V99.
002800     05  REQ-RENT-MIN                PIC 9(07)V99.
002900     05  REQ-RENT-MAX                PIC 9(07)V99.
003000     05  REQ-MAX-CRIME-RATE          PIC 9V9(04).
003100     05  REQ-MIN-SAFETY-SCORE        PIC 9(02)V9(01).
003200     05  REQ-MIN-WALK-SCORE          PIC 9(03)V9(01).
003300     05  REQ-MIN-TRANSIT-SCORE       PIC 9(03)V9(01).
003400     05  REQ-LAT-MIN                 PIC S9(03)V9(04).
003500     05  REQ-LAT-MAX                 PIC S9(03)V9(04).
003600     05  REQ-LON-MIN                 PIC S9(03)V9(04).
003700     05  REQ-LON-MAX                 PIC S9(03)V9(04).
003800     05  REQ-CHAR-COUNT              PIC 9(01).
003900     05  REQ-CHAR-LIST               PIC X(20) OCCURS 5 TIMES.
004000     05  REQ-AMENITY-COUNT           PIC 9(01).
004100     05  REQ-AMENITY-LIST            PIC X(18) OCCURS 6 TIMES.
004200     05  FILLER                      PIC X(05).
