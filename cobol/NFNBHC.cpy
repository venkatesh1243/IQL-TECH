000100******************************************************************
000200*    NFNBHC  -  NEIGHBORHOOD MASTER RECORD LAYOUT                 *
000300*    ONE ROW PER NEIGHBORHOOD CANDIDATE IN THE MATCHING POOL.     *
000400*    NBHD-ID IS ASSIGNED BY THE SEED LOADER (NFSEED) AND NEVER    *
000500*    REASSIGNED.  NO KEY ON THE FILE - SEQUENTIAL SCAN ONLY.      *
000600*                                                        -FXM     *
000700******************************************************************
000800 01  NBHD-RECORD.
000900     05  NBHD-ID                     PIC 9(09).
001000     05  NBHD-NAME                   PIC X(60).
001100     05  NBHD-CITY                   PIC X(30).
001200     05  NBHD-STATE                  PIC X(02).
001300     05  NBHD-ZIP-CODE               PIC X(10).
001400     05  NBHD-LATITUDE               PIC S9(03)V9(04).
001500     05  NBHD-LONGITUDE              PIC S9(03)V9(04).
001600     05  NBHD-TOTAL-POPULATION       PIC 9(09).
001700     05  NBHD-MEDIAN-AGE             PIC 9(03)V9(01).
001800     05  NBHD-MEDIAN-INCOME          PIC 9(09)V99.
001900     05  NBHD-HOME-OWNERSHIP-RATE    PIC 9V9(04).
002000     05  NBHD-COLLEGE-GRAD-RATE      PIC 9V9(04).
002100     05  NBHD-MEDIAN-HOME-VALUE      PIC 9(09)V99.
002200     05  NBHD-MEDIAN-RENT            PIC 9(07)V99.
002300     05  NBHD-VACANCY-RATE           PIC 9V9(04).
002400     05  NBHD-LIFESTYLE-CHARS        PIC X(20) OCCURS 5 TIMES.
002500     05  NBHD-AMENITIES              PIC X(18) OCCURS 6 TIMES.
002600     05  NBHD-TRANSPORT-OPTIONS      PIC X(16) OCCURS 5 TIMES.
002700     05  NBHD-CRIME-RATE             PIC 9V9(04).
002800     05  NBHD-SAFETY-SCORE           PIC 9(02)V9(01).
002900     05  NBHD-SCHOOL-RATING          PIC 9(02)V9(01).
003000     05  NBHD-NUMBER-OF-SCHOOLS      PIC 9(03).
003100     05  NBHD-UNEMPLOYMENT-RATE      PIC 9V9(04).
003200     05  NBHD-COMMUTE-TIME-MIN       PIC 9(03)V9(01).
003300     05  NBHD-AIR-QUALITY-INDEX      PIC 9(03)V9(01).
003400     05  NBHD-WALK-SCORE             PIC 9(03)V9(01).
003500     05  NBHD-BIKE-SCORE             PIC 9(03)V9(01).
003600     05  NBHD-TRANSIT-SCORE          PIC 9(03)V9(01).
003700     05  NBHD-DIVERSITY-INDEX        PIC 9V9(04).
003800     05  NBHD-NUMBER-OF-RESTAURANTS  PIC 9(04).
003900     05  NBHD-NUMBER-OF-PARKS        PIC 9(03).
004000     05  NBHD-NUMBER-OF-LIBRARIES    PIC 9(03).
004100     05  FILLER                      PIC X(05).
