000100******************************************************************
000200*    NFPRTCTL  -  SHARED PAGE / DATE CONTROL FIELDS               *
000300*    COPIED BY EVERY NEIGHBORFIT REPORT-PRODUCING PROGRAM SO      *
000400*    PAGE BREAKS AND RUN-DATE HEADINGS LOOK THE SAME ACROSS       *
000500*    THE SUITE.  ORIGINAL WORK-AREA LIFTED FROM THE OLD UNEM/     *
000600*    COV19 REPORT PROGRAMS AND SPLIT OUT AS ITS OWN MEMBER SO     *
000700*    WE STOP RETYPING IT IN EVERY PROGRAM.        -FXM 03/2021    *
000800******************************************************************
000900 01  NF-PRINT-CONTROL.
001000     05  PAGE-COUNT                  PIC 9(04) COMP VALUE 1.
001100     05  LINE-COUNT                  PIC 9(04) COMP VALUE 99.
001200     05  LINES-ON-PAGE               PIC 9(04) COMP VALUE 55.
001300     05  LINE-SPACEING               PIC 9(02) COMP VALUE 1.
001400 01  WS-CURRENT-DATE-DATA.
001500     05  WS-CURRENT-YEAR             PIC 9(04).
001600     05  WS-CURRENT-MONTH            PIC 9(02).
001700     05  WS-CURRENT-DAY              PIC 9(02).
001800*    REDEFINITION LETS US MOVE THE ACCEPT FROM DATE YYYYMMDD      *
001900*    PICTURE AROUND AS ONE ALPHA FIELD WHEN WE NEED TO.           *
002000 01  WS-CURRENT-DATE-ALPHA REDEFINES WS-CURRENT-DATE-DATA
002100                                     PIC X(08).
