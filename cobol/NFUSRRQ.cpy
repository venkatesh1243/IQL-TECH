000100******************************************************************
000200*    NFUSRRQ  -  USER-REPOSITORY REQUEST-CARD LAYOUT              *
000300*    ONE CARD DRIVES ONE EXTRACT RUN OF NFUSRQR.  FIXED-COLUMN    *
000400*    PARAMETER CARD - FIELDS NOT USED BY A GIVEN QUERY-ID ARE     *
000500*    LEFT BLANK/ZERO ON THE CARD.                                 *
000600******************************************************************
000700 01  USR-REQUEST-CARD.
000800     05  REQ-QUERY-ID                PIC X(20).
000900         88  REQ-BY-EMAIL                VALUE 'BY-EMAIL'.
001000         88  REQ-EXISTS-BY-EMAIL         VALUE 'EXISTS-BY-EMAIL'.
001100         88  REQ-BY-AGE-RANGE            VALUE 'BY-AGE-RANGE'.
001200         88  REQ-BY-INCOME-LEVEL         VALUE 'BY-INCOME-LEVEL'.
001300         88  REQ-BY-LIFESTYLE-PREFS      VALUE 'BY-LIFESTYLE-PREFS'.
001400         88  REQ-BY-FAMILY-STATUS        VALUE 'BY-FAMILY-STATUS'.
001500         88  REQ-BY-BUDGET-RANGE         VALUE 'BY-BUDGET-RANGE'.
001600         88  REQ-BY-PREFERRED-LOC-TYPE   VALUE 'BY-PREFERRED-LOC-TYPE'.
001700         88  REQ-FOR-MATCHING            VALUE 'FOR-MATCHING'.
001800     05  REQ-EMAIL                   PIC X(60).
001900     05  REQ-AGE-MIN                 PIC 9(03).
002000     05  REQ-AGE-MAX                 PIC 9(03).
002100     05  REQ-INCOME-LEVEL            PIC X(06).
002200     05  REQ-FAMILY-STATUS           PIC X(14).
002300     05  REQ-BUDGET-MIN              PIC 9(09).
002400     05  REQ-BUDGET-MAX              PIC 9(09).
002500     05  REQ-LOC-TYPE                PIC X(16).
002600     05  REQ-LIFESTYLE-COUNT         PIC 9(01).
002700     05  REQ-LIFESTYLE-LIST          PIC X(20) OCCURS 5 TIMES.
002800     05  FILLER                      PIC X(05).
