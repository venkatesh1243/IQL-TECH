000100*===============================================================*
000200* PROGRAM NAME:    NFMATCB
000300* ORIGINAL AUTHOR: FRANK MCALLEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/28/89 FRANK MCALLEN   CREATED - MATCH-STRENGTH COUNT REPORT.   CR0183
000900* 03/28/89 FRANK MCALLEN   ONE PASS OVER THE MATCH TABLE, SEARCH    CR0183
001000* 03/28/89 FRANK MCALLEN   A 4-ROW STRENGTH TABLE TO BUMP COUNTS.   CR0183
001100* 03/28/89 FRANK MCALLEN   CALLS NFMATRD TO LOAD THE MATCH TABLE.   CR0183
001200* 07/14/92 R DELACRUZ      STRENGTH TABLE IS PRE-LOADED WITH ALL    CR0714
001300* 07/14/92 R DELACRUZ      FOUR CATEGORY VALUES UP FRONT SO A       CR0714
001400* 07/14/92 R DELACRUZ      STRENGTH WITH ZERO MATCHES STILL PRINTS  CR0714
001500* 07/14/92 R DELACRUZ      A ROW - AUDIT ASKED WHY WEAK WAS MISSING CR0714
001600* 07/14/92 R DELACRUZ      FROM THE REPORT WHEN THERE WERE NONE.    CR0714
001700* 06/18/98 T OKONKWO       Y2K REMEDIATION - HEADING DATE BUILT    Y2K0618
001800* 06/18/98 T OKONKWO       FROM ACCEPT FROM DATE, NOT A 2-DIGIT    Y2K0618
001900* 06/18/98 T OKONKWO       CARD FIELD.  SIGNED OFF T.O. 06/19/98.  Y2K0618
002000* 03/05/04 L VANCE         CONVERTED HEADING DATE SOURCE TO THE     CR0305
002100* 03/05/04 L VANCE         SHARED NFPRTCTL COPYBOOK.                CR0305
002200* 08/02/09 L VANCE         REQUEST CARD IS READ AND CHECKED FOR     CR0802
002300* 08/02/09 L VANCE        COUNT-BY-STRENGTH BUT OTHERWISE IGNORED - CR0802
002400* 08/02/09 L VANCE         THIS REPORT HAS NO FILTER, IT COUNTS     CR0802
002500* 08/02/09 L VANCE         EVERY MATCH ON THE MASTER EVERY RUN.     CR0802
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  NFMATCB.
002900 AUTHOR.        FRANK MCALLEN.
003000 INSTALLATION.  NEIGHBORFIT DATA CENTER.
003100 DATE-WRITTEN.  03/28/89.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3096.
004000 OBJECT-COMPUTER. IBM-3096.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT REQUEST-FILE ASSIGN TO REQDD
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS  IS REQ-FILE-STATUS.
005000     SELECT EXTRACT-FILE ASSIGN TO EXTDD
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS  IS EXT-FILE-STATUS.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  REQUEST-FILE
005900      DATA RECORD IS MAT-REQUEST-CARD-IN.
006000 01  MAT-REQUEST-CARD-IN.
006100     05  FILLER                      PIC X(71).
006200*---------------------------------------------------------------*
006300 FD  EXTRACT-FILE
006400      DATA RECORD IS EXT-PRINT-LINE.
006500 01  EXT-PRINT-LINE                  PIC X(90).
006600*---------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*---------------------------------------------------------------*
006900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007000     05  REQ-FILE-STATUS             PIC X(02).
007100     05  EXT-FILE-STATUS             PIC X(02).
007200     05  WS-EXTRACT-COUNT            PIC 9(06) USAGE COMP.
007300     05  WS-PRINT-INDEX              PIC S9(03) USAGE COMP.
007400     05  FILLER                      PIC X(02).
007500*---------------------------------------------------------------*
007600 01  WS-EXTRACT-COUNT-DISPLAY REDEFINES WS-EXTRACT-COUNT PIC 9(06).
007700*---------------------------------------------------------------*
007800 01  ERROR-DISPLAY-LINE.
007900     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
008000     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
008100     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008200     05  DL-FILE-STATUS              PIC X(02).
008300     05  FILLER  PIC X(05) VALUE ' *** '.
008400*---------------------------------------------------------------*
008500*    ERROR LINE RECAST AS ONE ALPHA FIELD WHEN WE JUST NEED TO   *
008600*    BLANK THE WHOLE THING BEFORE BUILDING THE NEXT MESSAGE.     *
008700*---------------------------------------------------------------*
008800 01  ERROR-DISPLAY-LINE-ALPHA REDEFINES
008900         ERROR-DISPLAY-LINE          PIC X(55).
009000*---------------------------------------------------------------*
009100 01  MAT-REQUEST-CARD-IN-ALPHA REDEFINES
009200         MAT-REQUEST-CARD-IN         PIC X(71).
009300 COPY NFMATRQ.
009400 COPY NFMATFM.
009500 COPY NFPRTCTL.
009600 01  WS-MAT-TABLE-SIZE               PIC S9(05) USAGE COMP.
009700 01  WS-MAT-TABLE-INDEX              PIC S9(05) USAGE COMP.
009800 01  WS-MAT-PROGRAM-ACTION           PIC X(03) VALUE 'ALL'.
009900 COPY NFMATT.
010000*---------------------------------------------------------------*
010100*    FOUR ROWS, ONE PER MATCH-STRENGTH CATEGORY - PRE-LOADED AT  *
010200*    1100 SO EVERY CATEGORY PRINTS EVEN WHEN ITS COUNT IS ZERO.  *
010300*---------------------------------------------------------------*
010400 01  STRENGTH-ACCUMULATION-FIELDS.
010500     05  STRENGTH-TABLE OCCURS 4 TIMES
010600                     INDEXED BY STRENGTH-INDEX.
010700         10  ST-STRENGTH             PIC X(09).
010800         10  ST-STRENGTH-COUNT       PIC 9(07) USAGE COMP.
010900     05  FILLER                      PIC X(02) VALUE SPACE.
011000 01  WS-GRAND-TOTAL-COUNT            PIC 9(07) USAGE COMP.
011100*===============================================================*
011200 PROCEDURE DIVISION.
011300*---------------------------------------------------------------*
011400 0000-MAIN-PARAGRAPH.
011500*---------------------------------------------------------------*
011600     PERFORM 1000-OPEN-FILES.
011700     MOVE SPACE                       TO MAT-REQUEST-CARD-IN-ALPHA.
011800     READ REQUEST-FILE
011900         NOT AT END
012000             MOVE MAT-REQUEST-CARD-IN TO MAT-REQUEST-CARD.
012100     IF NOT REQ-COUNT-BY-STRENGTH
012200         DISPLAY 'NFMATCB - REQUEST CARD IS NOT COUNT-BY-STRENGTH, '
012300         DISPLAY 'NFMATCB - RUNNING THE COUNT ANYWAY'
012400     END-IF.
012500     CALL 'NFMATRD' USING WS-MAT-TABLE-SIZE, WS-MAT-TABLE-INDEX,
012600         WS-MAT-PROGRAM-ACTION, MAT-RECORD-TABLE.
012700     PERFORM 1100-INIT-STRENGTH-TABLE.
012800     PERFORM 2000-WRITE-HEADINGS.
012900     PERFORM 2100-ACCUMULATE-STRENGTH-COUNTS
013000         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
013100     PERFORM 3000-PRINT-STRENGTH-COUNTS.
013200     PERFORM 8000-CLOSE-FILES.
013300     GOBACK.
013400*---------------------------------------------------------------*
013500 1000-OPEN-FILES.
013600*---------------------------------------------------------------*
013700     OPEN INPUT  REQUEST-FILE.
013800     IF REQ-FILE-STATUS NOT = '00'
013900         MOVE 'OPEN-IN'               TO DL-ERROR-REASON
014000         MOVE REQ-FILE-STATUS         TO DL-FILE-STATUS
014100         PERFORM 9900-INVALID-FILE-STATUS
014200     END-IF.
014300     OPEN OUTPUT EXTRACT-FILE.
014400     IF EXT-FILE-STATUS NOT = '00'
014500         MOVE 'OPEN-OUT'              TO DL-ERROR-REASON
014600         MOVE EXT-FILE-STATUS         TO DL-FILE-STATUS
014700         PERFORM 9900-INVALID-FILE-STATUS
014800     END-IF.
014900     ACCEPT WS-CURRENT-DATE-DATA      FROM DATE YYYYMMDD.
015000     MOVE WS-CURRENT-MONTH            TO MCBH-MONTH.
015100     MOVE WS-CURRENT-DAY              TO MCBH-DAY.
015200     MOVE WS-CURRENT-YEAR             TO MCBH-YEAR.
015300     MOVE 0                           TO WS-EXTRACT-COUNT.
015400*---------------------------------------------------------------*
015500 1100-INIT-STRENGTH-TABLE.
015600*---------------------------------------------------------------*
015700     MOVE 'WEAK'                      TO ST-STRENGTH (1).
015800     MOVE 'MODERATE'                  TO ST-STRENGTH (2).
015900     MOVE 'STRONG'                    TO ST-STRENGTH (3).
016000     MOVE 'EXCELLENT'                 TO ST-STRENGTH (4).
016100     MOVE 0                           TO ST-STRENGTH-COUNT (1),
016200                                         ST-STRENGTH-COUNT (2),
016300                                         ST-STRENGTH-COUNT (3),
016400                                         ST-STRENGTH-COUNT (4).
016500     MOVE 0                           TO WS-GRAND-TOTAL-COUNT.
016600     MOVE 1                           TO WS-MAT-TABLE-INDEX.
016700     MOVE 1                           TO WS-PRINT-INDEX.
016800*---------------------------------------------------------------*
016900 2000-WRITE-HEADINGS.
017000*---------------------------------------------------------------*
017100     MOVE PAGE-COUNT                  TO MCBH-PAGE-COUNT.
017200     MOVE MAT-CB-HEADING-LINE-1       TO EXT-PRINT-LINE.
017300     WRITE EXT-PRINT-LINE AFTER ADVANCING PAGE.
017400     MOVE MAT-CB-HEADING-LINE-2       TO EXT-PRINT-LINE.
017500     WRITE EXT-PRINT-LINE AFTER ADVANCING 2.
017600     ADD 1                            TO PAGE-COUNT.
017700     MOVE 5                           TO LINE-COUNT.
017800*---------------------------------------------------------------*
017900*    ONE PASS OVER THE MATCH TABLE - SEARCH THE 4-ROW STRENGTH   *
018000*    TABLE FOR THE MATCHING CATEGORY AND BUMP ITS COUNT.  THE    *
018100*    AT END LEG SHOULD NEVER FIRE SINCE MTCH-STRENGTH ONLY EVER  *
018200*    HOLDS ONE OF THE FOUR VALUES LOADED AT 1100.                *
018300*---------------------------------------------------------------*
018400 2100-ACCUMULATE-STRENGTH-COUNTS.
018500*---------------------------------------------------------------*
018600     SET STRENGTH-INDEX               TO 1.
018700     SEARCH STRENGTH-TABLE
018800         AT END
018900             PERFORM 9950-TABLE-SEARCH-ERROR
019000         WHEN ST-STRENGTH (STRENGTH-INDEX) =
019100                 MTCH-STRENGTH (WS-MAT-TABLE-INDEX)
019200             ADD 1 TO ST-STRENGTH-COUNT (STRENGTH-INDEX).
019300     ADD 1                            TO WS-MAT-TABLE-INDEX.
019400*---------------------------------------------------------------*
019500 3000-PRINT-STRENGTH-COUNTS.
019600*---------------------------------------------------------------*
019700     PERFORM 3100-PRINT-STRENGTH-ROW THRU 3100-EXIT
019800         UNTIL WS-PRINT-INDEX > 4.
019900     PERFORM 3200-PRINT-TOTAL-LINE.
020000*---------------------------------------------------------------*
020100 3100-PRINT-STRENGTH-ROW.
020200*---------------------------------------------------------------*
020300     IF LINE-COUNT > LINES-ON-PAGE
020400         PERFORM 2000-WRITE-HEADINGS
020500     END-IF.
020600     MOVE ST-STRENGTH (WS-PRINT-INDEX)       TO MCBD-STRENGTH.
020700     MOVE ST-STRENGTH-COUNT (WS-PRINT-INDEX) TO MCBD-STRENGTH-COUNT.
020800     ADD ST-STRENGTH-COUNT (WS-PRINT-INDEX)  TO WS-GRAND-TOTAL-COUNT.
020900     MOVE MAT-CB-DETAIL-LINE          TO EXT-PRINT-LINE.
021000     WRITE EXT-PRINT-LINE AFTER ADVANCING 1.
021100     ADD 1                            TO LINE-COUNT.
021200     ADD 1                            TO WS-EXTRACT-COUNT.
021300     ADD 1                            TO WS-PRINT-INDEX.
021400 3100-EXIT.
021500     EXIT.
021600*---------------------------------------------------------------*
021700 3200-PRINT-TOTAL-LINE.
021800*---------------------------------------------------------------*
021900     MOVE WS-GRAND-TOTAL-COUNT        TO MCBT-TOTAL-COUNT.
022000     MOVE MAT-CB-TOTAL-LINE           TO EXT-PRINT-LINE.
022100     WRITE EXT-PRINT-LINE AFTER ADVANCING 2.
022200     ADD 2                            TO LINE-COUNT.
022300*---------------------------------------------------------------*
022400 8000-CLOSE-FILES.
022500*---------------------------------------------------------------*
022600     CLOSE REQUEST-FILE.
022700     CLOSE EXTRACT-FILE.
022800*---------------------------------------------------------------*
022900 9900-INVALID-FILE-STATUS.
023000*---------------------------------------------------------------*
023100     DISPLAY ERROR-DISPLAY-LINE.
023200*---------------------------------------------------------------*
023300 9950-TABLE-SEARCH-ERROR.
023400*---------------------------------------------------------------*
023500     DISPLAY 'NFMATCB - STRENGTH TABLE SEARCH FAILURE'.
023600     DISPLAY 'NFMATCB - UNRECOGNIZED MTCH-STRENGTH ON MASTER'.
