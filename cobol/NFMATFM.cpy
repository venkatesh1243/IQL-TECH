000100******************************************************************
000200*    NFMATFM  -  MATCH LISTING / STRENGTH-COUNT PRINT LAYOUTS     *
000300*    MDL-xxx LINES ARE FOR THE TOP-N / RECENT-MATCHES LISTING     *
000400*    (NFMATQR).  MCB-xxx LINES ARE FOR THE MATCH-STRENGTH COUNT   *
000500*    CONTROL-BREAK REPORT (NFMATCB).                              *
000600******************************************************************
000700 01  MAT-DETAIL-LINE.
000800     05  MDL-MTCH-ID                 PIC ZZZZZZZZ9.
000900     05  FILLER                      PIC X(03) VALUE SPACE.
001000     05  MDL-USER-ID                 PIC ZZZZZZZZ9.
001100     05  FILLER                      PIC X(03) VALUE SPACE.
001200     05  MDL-NBHD-ID                 PIC ZZZZZZZZ9.
001300     05  FILLER                      PIC X(03) VALUE SPACE.
001400     05  MDL-OVERALL-SCORE           PIC ZZZ.99.
001500     05  FILLER                      PIC X(03) VALUE SPACE.
001600     05  MDL-STRENGTH                PIC X(09).
001700     05  FILLER                      PIC X(32) VALUE SPACE.
001800 01  MAT-HEADING-LINE-1.
001900     05  FILLER                      PIC X(07) VALUE ' DATE: '.
002000     05  MHL1-MONTH                  PIC X(02).
002100     05  FILLER                      PIC X(01) VALUE '/'.
002200     05  MHL1-DAY                    PIC X(02).
002300     05  FILLER                      PIC X(01) VALUE '/'.
002400     05  MHL1-YEAR                   PIC X(04).
002500     05  FILLER                      PIC X(08) VALUE SPACE.
002600     05  FILLER                      PIC X(29)
002700                   VALUE 'NEIGHBORFIT MATCH LISTING'.
002800     05  FILLER                      PIC X(06) VALUE 'PAGE: '.
002900     05  MHL1-PAGE-COUNT             PIC ZZZ9.
003000     05  FILLER                      PIC X(06) VALUE SPACE.
003100 01  MAT-HEADING-LINE-2.
003200     05  FILLER                      PIC X(12) VALUE 'MATCH-ID'.
003300     05  FILLER                      PIC X(12) VALUE 'USER-ID'.
003400     05  FILLER                      PIC X(12) VALUE 'NBHD-ID'.
003500     05  FILLER                      PIC X(10) VALUE 'SCORE'.
003600     05  FILLER                      PIC X(12) VALUE 'STRENGTH'.
003700     05  FILLER                      PIC X(22) VALUE SPACE.
003800 01  MAT-TRAILER-LINE.
003900     05  FILLER                      PIC X(20)
004000                   VALUE 'RECORDS EXTRACTED : '.
004100     05  MTL-EXTRACT-COUNT           PIC ZZZZZ9.
004200     05  FILLER                      PIC X(54) VALUE SPACE.
004300 01  MAT-CB-HEADING-LINE-1.
004400     05  FILLER                      PIC X(07) VALUE ' DATE: '.
004500     05  MCBH-MONTH                  PIC X(02).
004600     05  FILLER                      PIC X(01) VALUE '/'.
004700     05  MCBH-DAY                    PIC X(02).
004800     05  FILLER                      PIC X(01) VALUE '/'.
004900     05  MCBH-YEAR                   PIC X(04).
005000     05  FILLER                      PIC X(07) VALUE SPACE.
005100     05  FILLER                      PIC X(33)
005200                   VALUE 'MATCH-STRENGTH COUNT REPORT'.
005300     05  FILLER                      PIC X(06) VALUE 'PAGE: '.
005400     05  MCBH-PAGE-COUNT             PIC ZZZ9.
005500     05  FILLER                      PIC X(06) VALUE SPACE.
005600 01  MAT-CB-HEADING-LINE-2.
005700     05  FILLER                      PIC X(14) VALUE 'STRENGTH'.
005800     05  FILLER                      PIC X(14) VALUE 'MATCH COUNT'.
005900     05  FILLER                      PIC X(44) VALUE SPACE.
006000 01  MAT-CB-DETAIL-LINE.
006100     05  MCBD-STRENGTH               PIC X(09).
006200     05  FILLER                      PIC X(08) VALUE SPACE.
006300     05  MCBD-STRENGTH-COUNT         PIC ZZZ,ZZ9.
006400     05  FILLER                      PIC X(50) VALUE SPACE.
006500 01  MAT-CB-TOTAL-LINE.
006600     05  FILLER                      PIC X(14) VALUE 'TOTAL MATCHES'.
006700     05  MCBT-TOTAL-COUNT            PIC ZZZ,ZZ9.
006800     05  FILLER                      PIC X(50) VALUE SPACE.
