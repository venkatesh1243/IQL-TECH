000100******************************************************************
000200*    NFNBHFM  -  NEIGHBORHOOD EXTRACT PRINT-LINE LAYOUT           *
000300*    ONE DETAIL LINE PER QUALIFYING NEIGHBORHOOD-REPOSITORY       *
000400*    EXTRACT ROW.                                                 *
000500******************************************************************
000600 01  NBH-DETAIL-LINE.
000700     05  NDL-NBHD-ID                 PIC ZZZZZZZZ9.
000800     05  FILLER                      PIC X(02) VALUE SPACE.
000900     05  NDL-NBHD-NAME               PIC X(28).
001000     05  FILLER                      PIC X(02) VALUE SPACE.
001100     05  NDL-CITY                    PIC X(18).
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  NDL-STATE                   PIC X(02).
001400     05  FILLER                      PIC X(02) VALUE SPACE.
001500     05  NDL-MEDIAN-INCOME           PIC ZZZZZZZZ9.99.
001600     05  FILLER                      PIC X(02) VALUE SPACE.
001700     05  NDL-CRIME-RATE              PIC Z.9999.
001800     05  FILLER                      PIC X(02) VALUE SPACE.
001900     05  NDL-SAFETY-SCORE            PIC Z9.9.
002000     05  FILLER                      PIC X(02) VALUE SPACE.
002100     05  NDL-WALK-SCORE              PIC ZZZ.9.
002200     05  FILLER                      PIC X(02) VALUE SPACE.
002300     05  NDL-TRANSIT-SCORE           PIC ZZZ.9.
002400     05  FILLER                      PIC X(08) VALUE SPACE.
002500 01  NBH-HEADING-LINE-1.
002600     05  FILLER                      PIC X(07) VALUE ' DATE: '.
002700     05  NHL1-MONTH                  PIC X(02).
002800     05  FILLER                      PIC X(01) VALUE '/'.
002900     05  NHL1-DAY                    PIC X(02).
003000     05  FILLER                      PIC X(01) VALUE '/'.
003100     05  NHL1-YEAR                   PIC X(04).
003200     05  FILLER                      PIC X(03) VALUE SPACE.
003300     05  FILLER                      PIC X(32)
003400                   VALUE 'NEIGHBORFIT NEIGHBORHOOD EXTRACT'.
003500     05  FILLER                      PIC X(06) VALUE 'PAGE: '.
003600     05  NHL1-PAGE-COUNT             PIC ZZZ9.
003700     05  FILLER                      PIC X(06) VALUE SPACE.
003800 01  NBH-HEADING-LINE-2.
003900     05  FILLER                      PIC X(10) VALUE 'NBHD-ID   '.
004000     05  FILLER                      PIC X(30) VALUE 'NAME'.
004100     05  FILLER                      PIC X(21) VALUE 'CITY'.
004200     05  FILLER                      PIC X(16) VALUE 'MED-INCOME'.
004300     05  FILLER                      PIC X(09) VALUE 'CRIME'.
004400     05  FILLER                      PIC X(07) VALUE 'SAFETY'.
004500     05  FILLER                      PIC X(09) VALUE 'WALK'.
004600     05  FILLER                      PIC X(07) VALUE 'TRANSIT'.
004700 01  NBH-TRAILER-LINE.
004800     05  FILLER                      PIC X(20)
004900                   VALUE 'RECORDS EXTRACTED : '.
005000     05  NTL-EXTRACT-COUNT           PIC ZZZZZ9.
005100     05  FILLER                      PIC X(106) VALUE SPACE.
