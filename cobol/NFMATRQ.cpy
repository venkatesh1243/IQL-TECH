000100******************************************************************
000200*    NFMATRQ  -  MATCH-REPOSITORY REQUEST-CARD LAYOUT             *
000300*    ONE CARD DRIVES ONE EXTRACT RUN OF NFMATQR OR NFMATCB.  SAME *
000400*    COMMA-DELIMITED-CARD CONVENTION AS NFUSRRQ.                  *
000500******************************************************************
000600 01  MAT-REQUEST-CARD.
000700     05  REQ-QUERY-ID                PIC X(24).
000800         88  REQ-BY-USER                 VALUE 'BY-USER'.
000900         88  REQ-BY-USER-MIN-SCORE       VALUE 'BY-USER-MIN-SCORE'.
001000         88  REQ-BY-MATCH-STRENGTH       VALUE 'BY-MATCH-STRENGTH'.
001100         88  REQ-TOP-MATCHES-FOR-USER    VALUE 'TOP-MATCHES-FOR-USER'.
001200         88  REQ-BY-NEIGHBORHOOD         VALUE 'BY-NEIGHBORHOOD'.
001300         88  REQ-WITH-FEEDBACK           VALUE 'WITH-FEEDBACK'.
001400         88  REQ-WITH-RATINGS            VALUE 'WITH-RATINGS'.
001500         88  REQ-AVG-SCORE-FOR-USER      VALUE 'AVG-SCORE-FOR-USER'.
001600         88  REQ-AVG-SCORE-FOR-NBHD      VALUE 'AVG-SCORE-FOR-NBHD'.
001700         88  REQ-BY-SCORE-RANGE          VALUE 'BY-SCORE-RANGE'.
001800         88  REQ-BY-MIN-LIFESTYLE-SCORE  VALUE 'BY-MIN-LIFESTYLE-SCR'.
001900         88  REQ-BY-MIN-DEMOGRAPHIC-SCR  VALUE 'BY-MIN-DEMOGRAPHIC-SC'.
002000         88  REQ-BY-MIN-LOCATION-SCORE   VALUE 'BY-MIN-LOCATION-SCR'.
002100         88  REQ-BY-MIN-BUDGET-SCORE     VALUE 'BY-MIN-BUDGET-SCR'.
002200         88  REQ-COUNT-BY-STRENGTH       VALUE 'COUNT-BY-STRENGTH'.
002300         88  REQ-RECENT-MATCHES          VALUE 'RECENT-MATCHES'.
002400     05  REQ-USER-ID                 PIC 9(09).
002500     05  REQ-NBHD-ID                 PIC 9(09).
002600     05  REQ-MATCH-STRENGTH          PIC X(09).
002700     05  REQ-MIN-SCORE               PIC 9(03)V9(02).
002800     05  REQ-MAX-SCORE               PIC 9(03)V9(02).
002900     05  REQ-TOP-N                   PIC 9(05).
003000     05  FILLER                      PIC X(05).
