000100*===============================================================*
000200* PROGRAM NAME:    NFNBHRD
000300* ORIGINAL AUTHOR: FRANK MCALLEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/21/89 FRANK MCALLEN   CREATED - NEIGHBORHOOD MASTER TABLE    CR0121
000900* 02/21/89 FRANK MCALLEN   LOADER.  CALLED BY NFNBHQR ONLY.       CR0121
001000* 04/22/93 R DELACRUZ      LINE SEQUENTIAL HAS NO KEYED READ -    CR0422
001100* 04/22/93 R DELACRUZ      ACTION IS ALWAYS 'ALL', FULL TABLE     CR0422
001200* 04/22/93 R DELACRUZ      LOAD EVERY CALL - SAME AS NFUSRRD.     CR0422
001300* 06/18/98 T OKONKWO       Y2K REMEDIATION - NO DATE FIELDS HERE  Y2K0618
001400* 06/18/98 T OKONKWO       NOTHING TO REMEDIATE.                  Y2K0618
001500* 08/11/01 T OKONKWO       RESTRUCTURE - REMOVAL OF FALL THRU.    CR0811
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  NFNBHRD.
001900 AUTHOR.        FRANK MCALLEN.
002000 INSTALLATION.  NEIGHBORFIT DATA CENTER.
002100 DATE-WRITTEN.  02/21/89.
002200 DATE-COMPILED.
002300 SECURITY.      NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3096.
003000 OBJECT-COMPUTER. IBM-3096.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*---------------------------------------------------------------*
003400 INPUT-OUTPUT SECTION.
003500*---------------------------------------------------------------*
003600 FILE-CONTROL.
003700     SELECT NEIGHBORHOOD-FILE ASSIGN TO NBHDDD
003800       ORGANIZATION IS LINE SEQUENTIAL
003900       FILE STATUS  IS NBHD-FILE-STATUS.
004000*===============================================================*
004100 DATA DIVISION.
004200*---------------------------------------------------------------*
004300 FILE SECTION.
004400*---------------------------------------------------------------*
004500 FD  NEIGHBORHOOD-FILE
004600      DATA RECORD IS NBHD-RECORD.
004700 COPY NFNBHC.
004800*---------------------------------------------------------------*
004900 WORKING-STORAGE SECTION.
005000*---------------------------------------------------------------*
005100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005200     05  NBHD-FILE-STATUS            PIC X(02).
005300         88  NBHD-FILE-OK                      VALUE '00'.
005400     05  WS-FILE-STATUS-ALPHA REDEFINES
005500             NBHD-FILE-STATUS        PIC X(02).
005600     05  EOF-SWITCH                  PIC X(01).
005700         88  EOF                                VALUE 'Y'.
005800     05  WS-READ-COUNT               PIC 9(05) USAGE COMP.
005900     05  FILLER                      PIC X(02).
006000*---------------------------------------------------------------*
006100 01  ERROR-DISPLAY-LINE.
006200     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
006300     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
006400     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
006500     05  DL-FILE-STATUS              PIC X(02).
006600     05  FILLER  PIC X(05) VALUE ' *** '.
006700*---------------------------------------------------------------*
006800*    ERROR LINE RECAST AS ONE ALPHA FIELD WHEN WE JUST NEED TO   *
006900*    BLANK THE WHOLE THING BEFORE BUILDING THE NEXT MESSAGE.     *
007000*---------------------------------------------------------------*
007100 01  ERROR-DISPLAY-LINE-ALPHA REDEFINES
007200         ERROR-DISPLAY-LINE          PIC X(55).
007300*---------------------------------------------------------------*
007400*    REDEFINITION GIVES US A QUICK DISPLAY VIEW OF THE COMP      *
007500*    READ COUNT FOR THE CONSOLE MESSAGE AT CLOSE.                *
007600*---------------------------------------------------------------*
007700 01  WS-READ-COUNT-DISPLAY REDEFINES WS-READ-COUNT PIC 9(05).
007800*---------------------------------------------------------------*
007900 LINKAGE SECTION.
008000 COPY NFNBHT.
008100*===============================================================*
008200 PROCEDURE DIVISION USING NBH-TABLE-SIZE, NBH-TABLE-INDEX,
008300     NBH-PROGRAM-ACTION, NBH-RECORD-TABLE.
008400*---------------------------------------------------------------*
008500 0000-MAIN-ROUTINE.
008600*---------------------------------------------------------------*
008700     PERFORM 1000-INITIALIZATION.
008800     IF NBHD-FILE-OK
008900         PERFORM 2000-LOAD-NBHD-TABLE
009000     END-IF.
009100     PERFORM 3000-CLOSE-FILES.
009200     GOBACK.
009300*---------------------------------------------------------------*
009400 1000-INITIALIZATION.
009500*---------------------------------------------------------------*
009600     MOVE 0 TO NBH-TABLE-SIZE.
009700     MOVE 0 TO WS-READ-COUNT.
009800     OPEN INPUT NEIGHBORHOOD-FILE.
009900     IF NOT NBHD-FILE-OK
010000         MOVE 'OPEN'                 TO DL-ERROR-REASON
010100         PERFORM 9900-INVALID-FILE-STATUS
010200     END-IF.
010300*---------------------------------------------------------------*
010400 2000-LOAD-NBHD-TABLE.
010500*---------------------------------------------------------------*
010600     PERFORM 2100-READ-NEXT-NBHD
010700         UNTIL EOF.
010800*---------------------------------------------------------------*
010900 2100-READ-NEXT-NBHD.
011000*---------------------------------------------------------------*
011100     READ NEIGHBORHOOD-FILE
011200         AT END
011300             SET EOF TO TRUE
011400         NOT AT END
011500             ADD 1 TO NBH-TABLE-SIZE
011600             ADD 1 TO WS-READ-COUNT
011700             MOVE NBHD-RECORD TO TBL-NBHD (NBH-TABLE-SIZE).
011800*---------------------------------------------------------------*
011900 3000-CLOSE-FILES.
012000*---------------------------------------------------------------*
012100     CLOSE NEIGHBORHOOD-FILE.
012200*---------------------------------------------------------------*
012300 9900-INVALID-FILE-STATUS.
012400*---------------------------------------------------------------*
012500     MOVE NBHD-FILE-STATUS           TO DL-FILE-STATUS.
012600     DISPLAY ERROR-DISPLAY-LINE.
