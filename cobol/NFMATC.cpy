000100******************************************************************
000200*    NFMATC  -  MATCH MASTER RECORD LAYOUT                        *
000300*    ONE ROW PER USER/NEIGHBORHOOD PAIRING SCORED BY THE MATCH    *
000400*    ENGINE.  MATCH-ID IS ASSIGNED BY THE SEED LOADER (NFSEED)    *
000500*    AND NEVER REASSIGNED.  NO KEY ON THE FILE - SEQUENTIAL       *
000600*    SCAN ONLY.                                          -FXM     *
000700******************************************************************
000800 01  MATCH-RECORD.
000900     05  MTCH-ID                     PIC 9(09).
001000     05  MTCH-USER-ID                PIC 9(09).
001100     05  MTCH-NBHD-ID                PIC 9(09).
001200     05  MTCH-OVERALL-SCORE          PIC 9(03)V9(02).
001300     05  MTCH-LIFESTYLE-SCORE        PIC 9(03)V9(02).
001400     05  MTCH-DEMOGRAPHIC-SCORE      PIC 9(03)V9(02).
001500     05  MTCH-LOCATION-SCORE         PIC 9(03)V9(02).
001600     05  MTCH-BUDGET-SCORE           PIC 9(03)V9(02).
001700     05  MTCH-STRENGTH               PIC X(09).
001800         88  MTCH-STRENGTH-WEAK          VALUE 'WEAK'.
001900         88  MTCH-STRENGTH-MODERATE      VALUE 'MODERATE'.
002000         88  MTCH-STRENGTH-STRONG        VALUE 'STRONG'.
002100         88  MTCH-STRENGTH-EXCELLENT     VALUE 'EXCELLENT'.
002200     05  MTCH-CREATED-DATE           PIC 9(08).
002300     05  MTCH-CREATED-SEQ            PIC 9(06).
002400     05  MTCH-USER-LIKED             PIC X(01).
002500         88  MTCH-LIKED-YES              VALUE 'Y'.
002600         88  MTCH-LIKED-NO               VALUE 'N'.
002700         88  MTCH-LIKED-NOT-SET          VALUE SPACE.
002800     05  MTCH-USER-VISITED           PIC X(01).
002900         88  MTCH-VISITED-YES            VALUE 'Y'.
003000         88  MTCH-VISITED-NO             VALUE 'N'.
003100     05  MTCH-USER-RATING            PIC 9(02).
003200     05  MTCH-USER-FEEDBACK          PIC X(80).
003300     05  FILLER                      PIC X(05).
