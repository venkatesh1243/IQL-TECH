000100******************************************************************
000200*    NFUSRFM  -  USER EXTRACT PRINT-LINE LAYOUT                   *
000300*    ONE DETAIL LINE PER QUALIFYING USER-REPOSITORY EXTRACT ROW.  *
000400******************************************************************
000500 01  USR-DETAIL-LINE.
000600     05  UDL-USER-ID                 PIC ZZZZZZZZ9.
000700     05  FILLER                      PIC X(02) VALUE SPACE.
000800     05  UDL-USER-NAME               PIC X(30).
000900     05  FILLER                      PIC X(02) VALUE SPACE.
001000     05  UDL-USER-EMAIL              PIC X(30).
001100     05  FILLER                      PIC X(02) VALUE SPACE.
001200     05  UDL-USER-AGE                PIC ZZ9.
001300     05  FILLER                      PIC X(02) VALUE SPACE.
001400     05  UDL-INCOME-LEVEL            PIC X(06).
001500     05  FILLER                      PIC X(02) VALUE SPACE.
001600     05  UDL-FAMILY-STATUS           PIC X(14).
001700     05  FILLER                      PIC X(02) VALUE SPACE.
001800     05  UDL-LOC-TYPE                PIC X(16).
001900     05  FILLER                      PIC X(05) VALUE SPACE.
002000 01  USR-HEADING-LINE-1.
002100     05  FILLER                      PIC X(07) VALUE ' DATE: '.
002200     05  UHL1-MONTH                  PIC X(02).
002300     05  FILLER                      PIC X(01) VALUE '/'.
002400     05  UHL1-DAY                    PIC X(02).
002500     05  FILLER                      PIC X(01) VALUE '/'.
002600     05  UHL1-YEAR                   PIC X(04).
002700     05  FILLER                      PIC X(03) VALUE SPACE.
002800     05  FILLER                      PIC X(30)
002900                   VALUE 'NEIGHBORFIT USER EXTRACT     '.
003000     05  FILLER                      PIC X(06) VALUE 'PAGE: '.
003100     05  UHL1-PAGE-COUNT             PIC ZZZ9.
003200     05  FILLER                      PIC X(10) VALUE SPACE.
003300 01  USR-HEADING-LINE-2.
003400     05  FILLER                      PIC X(10) VALUE 'USER-ID   '.
003500     05  FILLER                      PIC X(32) VALUE 'NAME'.
003600     05  FILLER                      PIC X(32) VALUE 'EMAIL'.
003700     05  FILLER                      PIC X(05) VALUE 'AGE'.
003800     05  FILLER                      PIC X(08) VALUE 'INCOME'.
003900     05  FILLER                      PIC X(16) VALUE 'FAMILY-STATUS'.
004000     05  FILLER                      PIC X(21) VALUE 'PREFERRED-LOC'.
004100 01  USR-TRAILER-LINE.
004200     05  FILLER                      PIC X(20)
004300                   VALUE 'RECORDS EXTRACTED : '.
004400     05  UTL-EXTRACT-COUNT           PIC ZZZZZ9.
004500     05  FILLER                      PIC X(106) VALUE SPACE.
