000100*===============================================================*
000200* PROGRAM NAME:    NFMATQR
000300* ORIGINAL AUTHOR: FRANK MCALLEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/21/89 FRANK MCALLEN   CREATED - BARE MATCH EXTRACT SHELL,     CR0162
000900* 03/21/89 FRANK MCALLEN   ONE REQUEST CARD PER RUN.  CALLS         CR0162
001000* 03/21/89 FRANK MCALLEN   NFMATRD TO LOAD THE MATCH TABLE.         CR0162
001100* 05/09/91 R DELACRUZ      ADDED BY-USER, BY-USER-MIN-SCORE,        CR0509
001200* 05/09/91 R DELACRUZ      BY-MATCH-STRENGTH, BY-NEIGHBORHOOD -     CR0509
001300* 05/09/91 R DELACRUZ      ALL SORTED DESCENDING BY OVERALL SCORE   CR0509
001400* 05/09/91 R DELACRUZ      (OUR "BEST MATCH FIRST" HOUSE RULE).     CR0509
001500* 02/17/94 R DELACRUZ      ADDED TOP-MATCHES-FOR-USER.  SORT THE    CR0217
001600* 02/17/94 R DELACRUZ      WHOLE CANDIDATE SET FIRST, THEN STOP     CR0217
001700* 02/17/94 R DELACRUZ      PULLING OFF THE SORT FILE ONCE WE HIT    CR0217
001800* 02/17/94 R DELACRUZ      THE REQUESTED N - NEVER DROP A RECORD    CR0217
001900* 02/17/94 R DELACRUZ      BEFORE IT HAS HAD A CHANCE TO SORT IN.   CR0217
002000* 09/30/96 T OKONKWO       ADDED WITH-FEEDBACK, WITH-RATINGS -      CR0930
002100* 09/30/96 T OKONKWO       FEEDBACK TESTS THE LIKED FLAG FOR A      CR0930
002200* 09/30/96 T OKONKWO       SET VALUE, NOT THE FREE-TEXT COMMENT.    CR0930
002300* 09/30/96 T OKONKWO       RATINGS SORTS BY THE RATING ITSELF, NOT  CR0930
002400* 09/30/96 T OKONKWO       THE OVERALL SCORE.                       CR0930
002500* 04/11/98 T OKONKWO       ADDED AVG-SCORE-FOR-USER AND             CR0411
002600* 04/11/98 T OKONKWO       AVG-SCORE-FOR-NBHD.  ZERO-COUNT GUARD    CR0411
002700* 04/11/98 T OKONKWO       BEFORE THE DIVIDE SO WE NEVER ABEND ON   CR0411
002800* 04/11/98 T OKONKWO       A USER OR NEIGHBORHOOD WITH NO MATCHES.  CR0411
002900* 06/18/98 T OKONKWO       Y2K REMEDIATION - HEADING DATE BUILT    Y2K0618
003000* 06/18/98 T OKONKWO       FROM ACCEPT FROM DATE, NOT A 2-DIGIT    Y2K0618
003100* 06/18/98 T OKONKWO       CARD FIELD.  SIGNED OFF T.O. 06/19/98.  Y2K0618
003200* 03/05/04 L VANCE         CONVERTED HEADING DATE SOURCE TO THE     CR0305
003300* 03/05/04 L VANCE         SHARED NFPRTCTL COPYBOOK.                CR0305
003400* 11/02/06 L VANCE         ADDED BY-SCORE-RANGE AND THE FOUR        CR1102
003500* 11/02/06 L VANCE         PER-COMPONENT SCORE FLOORS - EACH SORTS  CR1102
003600* 11/02/06 L VANCE         DESCENDING BY ITS OWN COMPONENT, NOT     CR1102
003700* 11/02/06 L VANCE         OVERALL SCORE.                           CR1102
003800* 09/12/07 L VANCE         ADDED RECENT-MATCHES.  SORT KEY IS THE   CR0912
003900* 09/12/07 L VANCE         COMPOUND CREATED-DATE/CREATED-SEQ PAIR - CR0912
004000* 09/12/07 L VANCE         COBOL HAS NO SINGLE TIMESTAMP FIELD SO   CR0912
004100* 09/12/07 L VANCE         BOTH PARTS OF THE KEY HAVE TO COMPARE.   CR0912
004200*===============================================================*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  NFMATQR.
004500 AUTHOR.        FRANK MCALLEN.
004600 INSTALLATION.  NEIGHBORFIT DATA CENTER.
004700 DATE-WRITTEN.  03/21/89.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3096.
005600 OBJECT-COMPUTER. IBM-3096.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT REQUEST-FILE ASSIGN TO REQDD
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS  IS REQ-FILE-STATUS.
006600     SELECT EXTRACT-FILE ASSIGN TO EXTDD
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS  IS EXT-FILE-STATUS.
006900     SELECT SORT-FILE   ASSIGN TO SORTWK.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  REQUEST-FILE
007600      DATA RECORD IS MAT-REQUEST-CARD-IN.
007700 01  MAT-REQUEST-CARD-IN.
007800     05  FILLER                      PIC X(71).
007900*---------------------------------------------------------------*
008000 FD  EXTRACT-FILE
008100      DATA RECORD IS EXT-PRINT-LINE.
008200 01  EXT-PRINT-LINE                  PIC X(90).
008300*---------------------------------------------------------------*
008400*    SORT-RECORD CARRIES ENOUGH OF THE MATCH ROW TO REBUILD THE  *
008500*    DETAIL LINE ON THE WAY BACK OUT - SR-RANK-VALUE IS WHATEVER *
008600*    COLUMN THE CALLING FILTER IS RANKING ON (OVERALL SCORE,     *
008700*    A COMPONENT SCORE, OR THE RATING) - SEE EACH FILTER BELOW.  *
008800*---------------------------------------------------------------*
008900 SD  SORT-FILE.
009000 01  SORT-RECORD.
009100     05  SR-RANK-VALUE               PIC 9(05)V9(04).
009200     05  SR-MTCH-ID                  PIC 9(09).
009300     05  SR-USER-ID                  PIC 9(09).
009400     05  SR-NBHD-ID                  PIC 9(09).
009500     05  SR-OVERALL-SCORE            PIC 9(03)V9(02).
009600     05  SR-STRENGTH                 PIC X(09).
009700     05  SR-CREATED-DATE             PIC 9(08).
009800     05  SR-CREATED-SEQ              PIC 9(06).
009900     05  FILLER                      PIC X(03) VALUE SPACE.
010000 01  SORT-RECORD-ALPHA REDEFINES SORT-RECORD PIC X(67).
010100*---------------------------------------------------------------*
010200 WORKING-STORAGE SECTION.
010300*---------------------------------------------------------------*
010400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010500     05  REQ-FILE-STATUS             PIC X(02).
010600     05  EXT-FILE-STATUS             PIC X(02).
010700     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
010800         88  SORT-END-OF-FILE                  VALUE 'Y'.
010900     05  WS-EXTRACT-COUNT            PIC 9(06) USAGE COMP.
011000     05  WS-OUTPUT-COUNT             PIC S9(05) USAGE COMP.
011100     05  WS-SCORE-SUM                PIC S9(07)V9(02) USAGE COMP.
011200     05  WS-MATCH-COUNT              PIC S9(05) USAGE COMP.
011300     05  FILLER                      PIC X(02).
011400 01  WS-EXTRACT-COUNT-DISPLAY REDEFINES WS-EXTRACT-COUNT PIC 9(06).
011500 01  WS-AVERAGE-SCORE                PIC 9(03)V9(02).
011600 01  MAT-REQUEST-CARD-IN-ALPHA REDEFINES
011700         MAT-REQUEST-CARD-IN         PIC X(71).
011800 COPY NFMATRQ.
011900 COPY NFMATFM.
012000 COPY NFPRTCTL.
012100 01  WS-MAT-TABLE-SIZE               PIC S9(05) USAGE COMP.
012200 01  WS-MAT-TABLE-INDEX              PIC S9(05) USAGE COMP.
012300 01  WS-MAT-PROGRAM-ACTION           PIC X(03) VALUE 'ALL'.
012400 COPY NFMATT.
012500*===============================================================*
012600 PROCEDURE DIVISION.
012700*---------------------------------------------------------------*
012800 0000-MAIN-PARAGRAPH.
012900*---------------------------------------------------------------*
013000     PERFORM 1000-OPEN-FILES.
013100     MOVE SPACE                       TO MAT-REQUEST-CARD-IN-ALPHA.
013200     READ REQUEST-FILE
013300         NOT AT END
013400             MOVE MAT-REQUEST-CARD-IN TO MAT-REQUEST-CARD.
013500     CALL 'NFMATRD' USING WS-MAT-TABLE-SIZE, WS-MAT-TABLE-INDEX,
013600         WS-MAT-PROGRAM-ACTION, MAT-RECORD-TABLE.
013700     PERFORM 2000-WRITE-HEADINGS.
013800     PERFORM 2100-DISPATCH-REQUEST.
013900     PERFORM 9000-WRITE-TRAILER.
014000     PERFORM 8000-CLOSE-FILES.
014100     GOBACK.
014200*---------------------------------------------------------------*
014300 1000-OPEN-FILES.
014400*---------------------------------------------------------------*
014500     OPEN INPUT  REQUEST-FILE.
014600     OPEN OUTPUT EXTRACT-FILE.
014700     ACCEPT WS-CURRENT-DATE-DATA      FROM DATE YYYYMMDD.
014800     MOVE WS-CURRENT-MONTH            TO MHL1-MONTH.
014900     MOVE WS-CURRENT-DAY              TO MHL1-DAY.
015000     MOVE WS-CURRENT-YEAR             TO MHL1-YEAR.
015100     MOVE 0                           TO WS-EXTRACT-COUNT.
015200*---------------------------------------------------------------*
015300 2000-WRITE-HEADINGS.
015400*---------------------------------------------------------------*
015500     MOVE PAGE-COUNT                  TO MHL1-PAGE-COUNT.
015600     MOVE MAT-HEADING-LINE-1          TO EXT-PRINT-LINE.
015700     WRITE EXT-PRINT-LINE AFTER ADVANCING PAGE.
015800     MOVE MAT-HEADING-LINE-2          TO EXT-PRINT-LINE.
015900     WRITE EXT-PRINT-LINE AFTER ADVANCING 2.
016000     ADD 1                            TO PAGE-COUNT.
016100     MOVE 5                           TO LINE-COUNT.
016200*---------------------------------------------------------------*
016300 2100-DISPATCH-REQUEST.
016400*---------------------------------------------------------------*
016500     EVALUATE TRUE
016600         WHEN REQ-BY-USER
016700             PERFORM 4000-BY-USER
016800         WHEN REQ-BY-USER-MIN-SCORE
016900             PERFORM 4100-BY-USER-MIN-SCORE
017000         WHEN REQ-BY-MATCH-STRENGTH
017100             PERFORM 4200-BY-MATCH-STRENGTH
017200         WHEN REQ-TOP-MATCHES-FOR-USER
017300             PERFORM 4300-TOP-MATCHES-FOR-USER
017400         WHEN REQ-BY-NEIGHBORHOOD
017500             PERFORM 4400-BY-NEIGHBORHOOD
017600         WHEN REQ-WITH-FEEDBACK
017700             PERFORM 4500-WITH-FEEDBACK
017800         WHEN REQ-WITH-RATINGS
017900             PERFORM 4600-WITH-RATINGS
018000         WHEN REQ-AVG-SCORE-FOR-USER
018100             PERFORM 3000-AVG-SCORE-FOR-USER
018200         WHEN REQ-AVG-SCORE-FOR-NBHD
018300             PERFORM 3100-AVG-SCORE-FOR-NBHD
018400         WHEN REQ-BY-SCORE-RANGE
018500             PERFORM 4700-BY-SCORE-RANGE
018600         WHEN REQ-BY-MIN-LIFESTYLE-SCORE
018700             PERFORM 4800-BY-MIN-LIFESTYLE-SCORE
018800         WHEN REQ-BY-MIN-DEMOGRAPHIC-SCR
018900             PERFORM 4900-BY-MIN-DEMOGRAPHIC-SCORE
019000         WHEN REQ-BY-MIN-LOCATION-SCORE
019100             PERFORM 5000-BY-MIN-LOCATION-SCORE
019200         WHEN REQ-BY-MIN-BUDGET-SCORE
019300             PERFORM 5100-BY-MIN-BUDGET-SCORE
019400         WHEN REQ-RECENT-MATCHES
019500             PERFORM 5200-RECENT-MATCHES
019600         WHEN OTHER
019700             DISPLAY 'NFMATQR - UNKNOWN QUERY-ID ON REQUEST CARD'
019800     END-EVALUATE.
019900*---------------------------------------------------------------*
020000*    BR-9 AVERAGE EXTRACTS - NO SORT, JUST AN ACCUMULATE PASS    *
020100*    OVER THE TABLE FOLLOWED BY ONE GUARDED DIVIDE.              *
020200*---------------------------------------------------------------*
020300 3000-AVG-SCORE-FOR-USER.
020400*---------------------------------------------------------------*
020500     MOVE 0                           TO WS-SCORE-SUM, WS-MATCH-COUNT.
020600     MOVE 1                           TO WS-MAT-TABLE-INDEX.
020700     PERFORM 3010-AVG-USER-STEP THRU 3010-EXIT
020800         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
020900     PERFORM 3200-WRITE-AVERAGE-LINE.
021000*---------------------------------------------------------------*
021100 3010-AVG-USER-STEP.
021200*---------------------------------------------------------------*
021300     IF MTCH-USER-ID (WS-MAT-TABLE-INDEX) = REQ-USER-ID
021400         ADD MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO WS-SCORE-SUM
021500         ADD 1                        TO WS-MATCH-COUNT
021600     END-IF.
021700     ADD 1                            TO WS-MAT-TABLE-INDEX.
021800 3010-EXIT.
021900     EXIT.
022000*---------------------------------------------------------------*
022100 3100-AVG-SCORE-FOR-NBHD.
022200*---------------------------------------------------------------*
022300     MOVE 0                           TO WS-SCORE-SUM, WS-MATCH-COUNT.
022400     MOVE 1                           TO WS-MAT-TABLE-INDEX.
022500     PERFORM 3110-AVG-NBHD-STEP THRU 3110-EXIT
022600         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
022700     PERFORM 3200-WRITE-AVERAGE-LINE.
022800*---------------------------------------------------------------*
022900 3110-AVG-NBHD-STEP.
023000*---------------------------------------------------------------*
023100     IF MTCH-NBHD-ID (WS-MAT-TABLE-INDEX) = REQ-NBHD-ID
023200         ADD MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO WS-SCORE-SUM
023300         ADD 1                        TO WS-MATCH-COUNT
023400     END-IF.
023500     ADD 1                            TO WS-MAT-TABLE-INDEX.
023600 3110-EXIT.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 3200-WRITE-AVERAGE-LINE.
024000*---------------------------------------------------------------*
024100     IF WS-MATCH-COUNT = 0
024200         MOVE 0                       TO WS-AVERAGE-SCORE
024300     ELSE
024400         DIVIDE WS-SCORE-SUM BY WS-MATCH-COUNT
024500             GIVING WS-AVERAGE-SCORE ROUNDED
024600     END-IF.
024700     IF LINE-COUNT > LINES-ON-PAGE
024800         PERFORM 2000-WRITE-HEADINGS
024900     END-IF.
025000     MOVE 0                           TO MDL-MTCH-ID.
025100     MOVE REQ-USER-ID                 TO MDL-USER-ID.
025200     MOVE REQ-NBHD-ID                 TO MDL-NBHD-ID.
025300     MOVE WS-AVERAGE-SCORE            TO MDL-OVERALL-SCORE.
025400     IF WS-MATCH-COUNT = 0
025500         MOVE 'NO-MATCH'              TO MDL-STRENGTH
025600     ELSE
025700         MOVE 'AVERAGE'               TO MDL-STRENGTH
025800     END-IF.
025900     MOVE MAT-DETAIL-LINE             TO EXT-PRINT-LINE.
026000     WRITE EXT-PRINT-LINE AFTER ADVANCING 1.
026100     ADD 1                            TO LINE-COUNT.
026200     ADD 1                            TO WS-EXTRACT-COUNT.
026300*---------------------------------------------------------------*
026400 4000-BY-USER.
026500*---------------------------------------------------------------*
026600     SORT SORT-FILE
026700         ON DESCENDING KEY SR-RANK-VALUE
026800         INPUT PROCEDURE IS 4010-BUILD-USER-SORT-FILE
026900         OUTPUT PROCEDURE IS 4020-PRINT-USER-SORT-FILE.
027000*---------------------------------------------------------------*
027100 4010-BUILD-USER-SORT-FILE SECTION.
027200*---------------------------------------------------------------*
027300     MOVE 1                           TO WS-MAT-TABLE-INDEX.
027400     PERFORM 4011-USER-RELEASE-STEP THRU 4012-EXIT
027500         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
027600 4010-DUMMY     SECTION.
027700*---------------------------------------------------------------*
027800 4011-USER-RELEASE-STEP.
027900*---------------------------------------------------------------*
028000     IF MTCH-USER-ID (WS-MAT-TABLE-INDEX) = REQ-USER-ID
028100         PERFORM 6000-BUILD-SORT-RECORD
028200         MOVE MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
028300         RELEASE SORT-RECORD
028400     END-IF.
028500     ADD 1                            TO WS-MAT-TABLE-INDEX.
028600 4012-EXIT.
028700     EXIT.
028800*---------------------------------------------------------------*
028900 4020-PRINT-USER-SORT-FILE SECTION.
029000*---------------------------------------------------------------*
029100     PERFORM 8200-RETURN-SORT-RECORD.
029200     PERFORM 7000-WRITE-DETAIL-LINE
029300         UNTIL SORT-END-OF-FILE.
029400 4020-DUMMY     SECTION.
029500*---------------------------------------------------------------*
029600 4100-BY-USER-MIN-SCORE.
029700*---------------------------------------------------------------*
029800     SORT SORT-FILE
029900         ON DESCENDING KEY SR-RANK-VALUE
030000         INPUT PROCEDURE IS 4110-BUILD-UMS-SORT-FILE
030100         OUTPUT PROCEDURE IS 4120-PRINT-UMS-SORT-FILE.
030200*---------------------------------------------------------------*
030300 4110-BUILD-UMS-SORT-FILE SECTION.
030400*---------------------------------------------------------------*
030500     MOVE 1                           TO WS-MAT-TABLE-INDEX.
030600     PERFORM 4111-UMS-RELEASE-STEP THRU 4112-EXIT
030700         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
030800 4110-DUMMY     SECTION.
030900*---------------------------------------------------------------*
031000 4111-UMS-RELEASE-STEP.
031100*---------------------------------------------------------------*
031200     IF MTCH-USER-ID (WS-MAT-TABLE-INDEX) = REQ-USER-ID
031300         AND MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) >= REQ-MIN-SCORE
031400         PERFORM 6000-BUILD-SORT-RECORD
031500         MOVE MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
031600         RELEASE SORT-RECORD
031700     END-IF.
031800     ADD 1                            TO WS-MAT-TABLE-INDEX.
031900 4112-EXIT.
032000     EXIT.
032100*---------------------------------------------------------------*
032200 4120-PRINT-UMS-SORT-FILE SECTION.
032300*---------------------------------------------------------------*
032400     PERFORM 8200-RETURN-SORT-RECORD.
032500     PERFORM 7000-WRITE-DETAIL-LINE
032600         UNTIL SORT-END-OF-FILE.
032700 4120-DUMMY     SECTION.
032800*---------------------------------------------------------------*
032900 4200-BY-MATCH-STRENGTH.
033000*---------------------------------------------------------------*
033100     SORT SORT-FILE
033200         ON DESCENDING KEY SR-RANK-VALUE
033300         INPUT PROCEDURE IS 4210-BUILD-STR-SORT-FILE
033400         OUTPUT PROCEDURE IS 4220-PRINT-STR-SORT-FILE.
033500*---------------------------------------------------------------*
033600 4210-BUILD-STR-SORT-FILE SECTION.
033700*---------------------------------------------------------------*
033800     MOVE 1                           TO WS-MAT-TABLE-INDEX.
033900     PERFORM 4211-STR-RELEASE-STEP THRU 4212-EXIT
034000         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
034100 4210-DUMMY     SECTION.
034200*---------------------------------------------------------------*
034300 4211-STR-RELEASE-STEP.
034400*---------------------------------------------------------------*
034500     IF MTCH-STRENGTH (WS-MAT-TABLE-INDEX) = REQ-MATCH-STRENGTH
034600         PERFORM 6000-BUILD-SORT-RECORD
034700         MOVE MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
034800         RELEASE SORT-RECORD
034900     END-IF.
035000     ADD 1                            TO WS-MAT-TABLE-INDEX.
035100 4212-EXIT.
035200     EXIT.
035300*---------------------------------------------------------------*
035400 4220-PRINT-STR-SORT-FILE SECTION.
035500*---------------------------------------------------------------*
035600     PERFORM 8200-RETURN-SORT-RECORD.
035700     PERFORM 7000-WRITE-DETAIL-LINE
035800         UNTIL SORT-END-OF-FILE.
035900 4220-DUMMY     SECTION.
036000*---------------------------------------------------------------*
036100*    BR-8 - SORT THE FULL CANDIDATE SET FIRST, THEN STOP PULLING *
036200*    RECORDS OFF THE SORT FILE ONCE WS-OUTPUT-COUNT HITS THE     *
036300*    REQUESTED N.  NOTHING IS EVER DROPPED BEFORE IT SORTS IN.   *
036400*---------------------------------------------------------------*
036500 4300-TOP-MATCHES-FOR-USER.
036600*---------------------------------------------------------------*
036700     SORT SORT-FILE
036800         ON DESCENDING KEY SR-RANK-VALUE
036900         INPUT PROCEDURE IS 4310-BUILD-TOPN-SORT-FILE
037000         OUTPUT PROCEDURE IS 4320-PRINT-TOPN-SORT-FILE.
037100*---------------------------------------------------------------*
037200 4310-BUILD-TOPN-SORT-FILE SECTION.
037300*---------------------------------------------------------------*
037400     MOVE 1                           TO WS-MAT-TABLE-INDEX.
037500     PERFORM 4311-TOPN-RELEASE-STEP THRU 4312-EXIT
037600         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
037700 4310-DUMMY     SECTION.
037800*---------------------------------------------------------------*
037900 4311-TOPN-RELEASE-STEP.
038000*---------------------------------------------------------------*
038100     IF MTCH-USER-ID (WS-MAT-TABLE-INDEX) = REQ-USER-ID
038200         PERFORM 6000-BUILD-SORT-RECORD
038300         MOVE MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
038400         RELEASE SORT-RECORD
038500     END-IF.
038600     ADD 1                            TO WS-MAT-TABLE-INDEX.
038700 4312-EXIT.
038800     EXIT.
038900*---------------------------------------------------------------*
039000 4320-PRINT-TOPN-SORT-FILE SECTION.
039100*---------------------------------------------------------------*
039200     MOVE 0                           TO WS-OUTPUT-COUNT.
039300     PERFORM 8200-RETURN-SORT-RECORD.
039400     PERFORM 7000-WRITE-DETAIL-LINE
039500         UNTIL SORT-END-OF-FILE
039600             OR WS-OUTPUT-COUNT >= REQ-TOP-N.
039700 4320-DUMMY     SECTION.
039800*---------------------------------------------------------------*
039900 4400-BY-NEIGHBORHOOD.
040000*---------------------------------------------------------------*
040100     SORT SORT-FILE
040200         ON DESCENDING KEY SR-RANK-VALUE
040300         INPUT PROCEDURE IS 4410-BUILD-NBHD-SORT-FILE
040400         OUTPUT PROCEDURE IS 4420-PRINT-NBHD-SORT-FILE.
040500*---------------------------------------------------------------*
040600 4410-BUILD-NBHD-SORT-FILE SECTION.
040700*---------------------------------------------------------------*
040800     MOVE 1                           TO WS-MAT-TABLE-INDEX.
040900     PERFORM 4411-NBHD-RELEASE-STEP THRU 4412-EXIT
041000         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
041100 4410-DUMMY     SECTION.
041200*---------------------------------------------------------------*
041300 4411-NBHD-RELEASE-STEP.
041400*---------------------------------------------------------------*
041500     IF MTCH-NBHD-ID (WS-MAT-TABLE-INDEX) = REQ-NBHD-ID
041600         PERFORM 6000-BUILD-SORT-RECORD
041700         MOVE MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
041800         RELEASE SORT-RECORD
041900     END-IF.
042000     ADD 1                            TO WS-MAT-TABLE-INDEX.
042100 4412-EXIT.
042200     EXIT.
042300*---------------------------------------------------------------*
042400 4420-PRINT-NBHD-SORT-FILE SECTION.
042500*---------------------------------------------------------------*
042600     PERFORM 8200-RETURN-SORT-RECORD.
042700     PERFORM 7000-WRITE-DETAIL-LINE
042800         UNTIL SORT-END-OF-FILE.
042900 4420-DUMMY     SECTION.
043000*---------------------------------------------------------------*
043100*    BR-10 - FEEDBACK PRESENCE TESTS THE LIKED FLAG (Y/N SET),   *
043200*    NOT THE FREE-TEXT COMMENT FIELD.                            *
043300*---------------------------------------------------------------*
043400 4500-WITH-FEEDBACK.
043500*---------------------------------------------------------------*
043600     SORT SORT-FILE
043700         ON DESCENDING KEY SR-RANK-VALUE
043800         INPUT PROCEDURE IS 4510-BUILD-FDBK-SORT-FILE
043900         OUTPUT PROCEDURE IS 4520-PRINT-FDBK-SORT-FILE.
044000*---------------------------------------------------------------*
044100 4510-BUILD-FDBK-SORT-FILE SECTION.
044200*---------------------------------------------------------------*
044300     MOVE 1                           TO WS-MAT-TABLE-INDEX.
044400     PERFORM 4511-FDBK-RELEASE-STEP THRU 4512-EXIT
044500         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
044600 4510-DUMMY     SECTION.
044700*---------------------------------------------------------------*
044800 4511-FDBK-RELEASE-STEP.
044900*---------------------------------------------------------------*
045000     IF MTCH-USER-LIKED (WS-MAT-TABLE-INDEX) NOT = SPACE
045100         PERFORM 6000-BUILD-SORT-RECORD
045200         MOVE MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
045300         RELEASE SORT-RECORD
045400     END-IF.
045500     ADD 1                            TO WS-MAT-TABLE-INDEX.
045600 4512-EXIT.
045700     EXIT.
045800*---------------------------------------------------------------*
045900 4520-PRINT-FDBK-SORT-FILE SECTION.
046000*---------------------------------------------------------------*
046100     PERFORM 8200-RETURN-SORT-RECORD.
046200     PERFORM 7000-WRITE-DETAIL-LINE
046300         UNTIL SORT-END-OF-FILE.
046400 4520-DUMMY     SECTION.
046500*---------------------------------------------------------------*
046600*    WITH-RATINGS SORTS BY THE RATING ITSELF, NOT OVERALL SCORE. *
046700*---------------------------------------------------------------*
046800 4600-WITH-RATINGS.
046900*---------------------------------------------------------------*
047000     SORT SORT-FILE
047100         ON DESCENDING KEY SR-RANK-VALUE
047200         INPUT PROCEDURE IS 4610-BUILD-RATE-SORT-FILE
047300         OUTPUT PROCEDURE IS 4620-PRINT-RATE-SORT-FILE.
047400*---------------------------------------------------------------*
047500 4610-BUILD-RATE-SORT-FILE SECTION.
047600*---------------------------------------------------------------*
047700     MOVE 1                           TO WS-MAT-TABLE-INDEX.
047800     PERFORM 4611-RATE-RELEASE-STEP THRU 4612-EXIT
047900         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
048000 4610-DUMMY     SECTION.
048100*---------------------------------------------------------------*
048200 4611-RATE-RELEASE-STEP.
048300*---------------------------------------------------------------*
048400     IF MTCH-USER-RATING (WS-MAT-TABLE-INDEX) NOT = 0
048500         PERFORM 6000-BUILD-SORT-RECORD
048600         MOVE MTCH-USER-RATING (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
048700         RELEASE SORT-RECORD
048800     END-IF.
048900     ADD 1                            TO WS-MAT-TABLE-INDEX.
049000 4612-EXIT.
049100     EXIT.
049200*---------------------------------------------------------------*
049300 4620-PRINT-RATE-SORT-FILE SECTION.
049400*---------------------------------------------------------------*
049500     PERFORM 8200-RETURN-SORT-RECORD.
049600     PERFORM 7000-WRITE-DETAIL-LINE
049700         UNTIL SORT-END-OF-FILE.
049800 4620-DUMMY     SECTION.
049900*---------------------------------------------------------------*
050000 4700-BY-SCORE-RANGE.
050100*---------------------------------------------------------------*
050200     SORT SORT-FILE
050300         ON DESCENDING KEY SR-RANK-VALUE
050400         INPUT PROCEDURE IS 4710-BUILD-RANGE-SORT-FILE
050500         OUTPUT PROCEDURE IS 4720-PRINT-RANGE-SORT-FILE.
050600*---------------------------------------------------------------*
050700 4710-BUILD-RANGE-SORT-FILE SECTION.
050800*---------------------------------------------------------------*
050900     MOVE 1                           TO WS-MAT-TABLE-INDEX.
051000     PERFORM 4711-RANGE-RELEASE-STEP THRU 4712-EXIT
051100         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
051200 4710-DUMMY     SECTION.
051300*---------------------------------------------------------------*
051400 4711-RANGE-RELEASE-STEP.
051500*---------------------------------------------------------------*
051600     IF MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) >= REQ-MIN-SCORE
051700         AND MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) <= REQ-MAX-SCORE
051800         PERFORM 6000-BUILD-SORT-RECORD
051900         MOVE MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
052000         RELEASE SORT-RECORD
052100     END-IF.
052200     ADD 1                            TO WS-MAT-TABLE-INDEX.
052300 4712-EXIT.
052400     EXIT.
052500*---------------------------------------------------------------*
052600 4720-PRINT-RANGE-SORT-FILE SECTION.
052700*---------------------------------------------------------------*
052800     PERFORM 8200-RETURN-SORT-RECORD.
052900     PERFORM 7000-WRITE-DETAIL-LINE
053000         UNTIL SORT-END-OF-FILE.
053100 4720-DUMMY     SECTION.
053200*---------------------------------------------------------------*
053300*    THE FOUR COMPONENT-SCORE FLOORS BELOW EACH SORT DESCENDING  *
053400*    BY THEIR OWN COMPONENT, NOT BY THE OVERALL SCORE.           *
053500*---------------------------------------------------------------*
053600 4800-BY-MIN-LIFESTYLE-SCORE.
053700*---------------------------------------------------------------*
053800     SORT SORT-FILE
053900         ON DESCENDING KEY SR-RANK-VALUE
054000         INPUT PROCEDURE IS 4810-BUILD-LIFE-SORT-FILE
054100         OUTPUT PROCEDURE IS 4820-PRINT-LIFE-SORT-FILE.
054200*---------------------------------------------------------------*
054300 4810-BUILD-LIFE-SORT-FILE SECTION.
054400*---------------------------------------------------------------*
054500     MOVE 1                           TO WS-MAT-TABLE-INDEX.
054600     PERFORM 4811-LIFE-RELEASE-STEP THRU 4812-EXIT
054700         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
054800 4810-DUMMY     SECTION.
054900*---------------------------------------------------------------*
055000 4811-LIFE-RELEASE-STEP.
055100*---------------------------------------------------------------*
055200     IF MTCH-LIFESTYLE-SCORE (WS-MAT-TABLE-INDEX) >= REQ-MIN-SCORE
055300         PERFORM 6000-BUILD-SORT-RECORD
055400         MOVE MTCH-LIFESTYLE-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
055500         RELEASE SORT-RECORD
055600     END-IF.
055700     ADD 1                            TO WS-MAT-TABLE-INDEX.
055800 4812-EXIT.
055900     EXIT.
056000*---------------------------------------------------------------*
056100 4820-PRINT-LIFE-SORT-FILE SECTION.
056200*---------------------------------------------------------------*
056300     PERFORM 8200-RETURN-SORT-RECORD.
056400     PERFORM 7000-WRITE-DETAIL-LINE
056500         UNTIL SORT-END-OF-FILE.
056600 4820-DUMMY     SECTION.
056700*---------------------------------------------------------------*
056800 4900-BY-MIN-DEMOGRAPHIC-SCORE.
056900*---------------------------------------------------------------*
057000     SORT SORT-FILE
057100         ON DESCENDING KEY SR-RANK-VALUE
057200         INPUT PROCEDURE IS 4910-BUILD-DEMO-SORT-FILE
057300         OUTPUT PROCEDURE IS 4920-PRINT-DEMO-SORT-FILE.
057400*---------------------------------------------------------------*
057500 4910-BUILD-DEMO-SORT-FILE SECTION.
057600*---------------------------------------------------------------*
057700     MOVE 1                           TO WS-MAT-TABLE-INDEX.
057800     PERFORM 4911-DEMO-RELEASE-STEP THRU 4912-EXIT
057900         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
058000 4910-DUMMY     SECTION.
058100*---------------------------------------------------------------*
058200 4911-DEMO-RELEASE-STEP.
058300*---------------------------------------------------------------*
058400     IF MTCH-DEMOGRAPHIC-SCORE (WS-MAT-TABLE-INDEX) >= REQ-MIN-SCORE
058500         PERFORM 6000-BUILD-SORT-RECORD
058600         MOVE MTCH-DEMOGRAPHIC-SCORE (WS-MAT-TABLE-INDEX)
058700             TO SR-RANK-VALUE
058800         RELEASE SORT-RECORD
058900     END-IF.
059000     ADD 1                            TO WS-MAT-TABLE-INDEX.
059100 4912-EXIT.
059200     EXIT.
059300*---------------------------------------------------------------*
059400 4920-PRINT-DEMO-SORT-FILE SECTION.
059500*---------------------------------------------------------------*
059600     PERFORM 8200-RETURN-SORT-RECORD.
059700     PERFORM 7000-WRITE-DETAIL-LINE
059800         UNTIL SORT-END-OF-FILE.
059900 4920-DUMMY     SECTION.
060000*---------------------------------------------------------------*
060100 5000-BY-MIN-LOCATION-SCORE.
060200*---------------------------------------------------------------*
060300     SORT SORT-FILE
060400         ON DESCENDING KEY SR-RANK-VALUE
060500         INPUT PROCEDURE IS 5010-BUILD-LOC-SORT-FILE
060600         OUTPUT PROCEDURE IS 5020-PRINT-LOC-SORT-FILE.
060700*---------------------------------------------------------------*
060800 5010-BUILD-LOC-SORT-FILE SECTION.
060900*---------------------------------------------------------------*
061000     MOVE 1                           TO WS-MAT-TABLE-INDEX.
061100     PERFORM 5011-LOC-RELEASE-STEP THRU 5012-EXIT
061200         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
061300 5010-DUMMY     SECTION.
061400*---------------------------------------------------------------*
061500 5011-LOC-RELEASE-STEP.
061600*---------------------------------------------------------------*
061700     IF MTCH-LOCATION-SCORE (WS-MAT-TABLE-INDEX) >= REQ-MIN-SCORE
061800         PERFORM 6000-BUILD-SORT-RECORD
061900         MOVE MTCH-LOCATION-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
062000         RELEASE SORT-RECORD
062100     END-IF.
062200     ADD 1                            TO WS-MAT-TABLE-INDEX.
062300 5012-EXIT.
062400     EXIT.
062500*---------------------------------------------------------------*
062600 5020-PRINT-LOC-SORT-FILE SECTION.
062700*---------------------------------------------------------------*
062800     PERFORM 8200-RETURN-SORT-RECORD.
062900     PERFORM 7000-WRITE-DETAIL-LINE
063000         UNTIL SORT-END-OF-FILE.
063100 5020-DUMMY     SECTION.
063200*---------------------------------------------------------------*
063300 5100-BY-MIN-BUDGET-SCORE.
063400*---------------------------------------------------------------*
063500     SORT SORT-FILE
063600         ON DESCENDING KEY SR-RANK-VALUE
063700         INPUT PROCEDURE IS 5110-BUILD-BUDG-SORT-FILE
063800         OUTPUT PROCEDURE IS 5120-PRINT-BUDG-SORT-FILE.
063900*---------------------------------------------------------------*
064000 5110-BUILD-BUDG-SORT-FILE SECTION.
064100*---------------------------------------------------------------*
064200     MOVE 1                           TO WS-MAT-TABLE-INDEX.
064300     PERFORM 5111-BUDG-RELEASE-STEP THRU 5112-EXIT
064400         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
064500 5110-DUMMY     SECTION.
064600*---------------------------------------------------------------*
064700 5111-BUDG-RELEASE-STEP.
064800*---------------------------------------------------------------*
064900     IF MTCH-BUDGET-SCORE (WS-MAT-TABLE-INDEX) >= REQ-MIN-SCORE
065000         PERFORM 6000-BUILD-SORT-RECORD
065100         MOVE MTCH-BUDGET-SCORE (WS-MAT-TABLE-INDEX) TO SR-RANK-VALUE
065200         RELEASE SORT-RECORD
065300     END-IF.
065400     ADD 1                            TO WS-MAT-TABLE-INDEX.
065500 5112-EXIT.
065600     EXIT.
065700*---------------------------------------------------------------*
065800 5120-PRINT-BUDG-SORT-FILE SECTION.
065900*---------------------------------------------------------------*
066000     PERFORM 8200-RETURN-SORT-RECORD.
066100     PERFORM 7000-WRITE-DETAIL-LINE
066200         UNTIL SORT-END-OF-FILE.
066300 5120-DUMMY     SECTION.
066400*---------------------------------------------------------------*
066500*    BR-11 - COMPOUND DESCENDING KEY, NO FILTER - EVERY MATCH    *
066600*    ROW IS A CANDIDATE, MOST RECENTLY CREATED FIRST.            *
066700*---------------------------------------------------------------*
066800 5200-RECENT-MATCHES.
066900*---------------------------------------------------------------*
067000     SORT SORT-FILE
067100         ON DESCENDING KEY SR-CREATED-DATE SR-CREATED-SEQ
067200         INPUT PROCEDURE IS 5210-BUILD-RECENT-SORT-FILE
067300         OUTPUT PROCEDURE IS 5220-PRINT-RECENT-SORT-FILE.
067400*---------------------------------------------------------------*
067500 5210-BUILD-RECENT-SORT-FILE SECTION.
067600*---------------------------------------------------------------*
067700     MOVE 1                           TO WS-MAT-TABLE-INDEX.
067800     PERFORM 5211-RECENT-RELEASE-STEP THRU 5212-EXIT
067900         UNTIL WS-MAT-TABLE-INDEX > WS-MAT-TABLE-SIZE.
068000 5210-DUMMY     SECTION.
068100*---------------------------------------------------------------*
068200 5211-RECENT-RELEASE-STEP.
068300*---------------------------------------------------------------*
068400     PERFORM 6000-BUILD-SORT-RECORD.
068500     RELEASE SORT-RECORD.
068600     ADD 1                            TO WS-MAT-TABLE-INDEX.
068700 5212-EXIT.
068800     EXIT.
068900*---------------------------------------------------------------*
069000 5220-PRINT-RECENT-SORT-FILE SECTION.
069100*---------------------------------------------------------------*
069200     MOVE 0                           TO WS-OUTPUT-COUNT.
069300     PERFORM 8200-RETURN-SORT-RECORD.
069400     PERFORM 7000-WRITE-DETAIL-LINE
069500         UNTIL SORT-END-OF-FILE
069600             OR WS-OUTPUT-COUNT >= REQ-TOP-N.
069700 5220-DUMMY     SECTION.
069800*---------------------------------------------------------------*
069900*    SHARED BY EVERY FILTER ABOVE - MOVES THE COMMON COLUMNS     *
070000*    INTO SORT-RECORD.  CALLER SETS SR-RANK-VALUE AFTERWARD.     *
070100*---------------------------------------------------------------*
070200 6000-BUILD-SORT-RECORD.
070300*---------------------------------------------------------------*
070400     MOVE MTCH-ID (WS-MAT-TABLE-INDEX)       TO SR-MTCH-ID.
070500     MOVE MTCH-USER-ID (WS-MAT-TABLE-INDEX)  TO SR-USER-ID.
070600     MOVE MTCH-NBHD-ID (WS-MAT-TABLE-INDEX)  TO SR-NBHD-ID.
070700     MOVE MTCH-OVERALL-SCORE (WS-MAT-TABLE-INDEX)
070800                                              TO SR-OVERALL-SCORE.
070900     MOVE MTCH-STRENGTH (WS-MAT-TABLE-INDEX) TO SR-STRENGTH.
071000     MOVE MTCH-CREATED-DATE (WS-MAT-TABLE-INDEX)
071100                                              TO SR-CREATED-DATE.
071200     MOVE MTCH-CREATED-SEQ (WS-MAT-TABLE-INDEX)
071300                                              TO SR-CREATED-SEQ.
071400*---------------------------------------------------------------*
071500*    WRITES OFF THE JUST-RETURNED SR-xxx FIELDS, NOT THE TABLE - *
071600*    THE QUALIFYING ROW HAS ALREADY COME BACK THROUGH THE SORT.  *
071700*---------------------------------------------------------------*
071800 7000-WRITE-DETAIL-LINE.
071900*---------------------------------------------------------------*
072000     IF LINE-COUNT > LINES-ON-PAGE
072100         PERFORM 2000-WRITE-HEADINGS
072200     END-IF.
072300     MOVE SR-MTCH-ID                  TO MDL-MTCH-ID.
072400     MOVE SR-USER-ID                  TO MDL-USER-ID.
072500     MOVE SR-NBHD-ID                  TO MDL-NBHD-ID.
072600     MOVE SR-OVERALL-SCORE            TO MDL-OVERALL-SCORE.
072700     MOVE SR-STRENGTH                 TO MDL-STRENGTH.
072800     MOVE MAT-DETAIL-LINE             TO EXT-PRINT-LINE.
072900     WRITE EXT-PRINT-LINE AFTER ADVANCING 1.
073000     ADD 1                            TO LINE-COUNT.
073100     ADD 1                            TO WS-EXTRACT-COUNT.
073200     ADD 1                            TO WS-OUTPUT-COUNT.
073300     PERFORM 8200-RETURN-SORT-RECORD.
073400*---------------------------------------------------------------*
073500 8200-RETURN-SORT-RECORD.
073600*---------------------------------------------------------------*
073700     RETURN SORT-FILE
073800         AT END MOVE 'Y' TO SORT-EOF-SW.
073900*---------------------------------------------------------------*
074000 9000-WRITE-TRAILER.
074100*---------------------------------------------------------------*
074200     MOVE WS-EXTRACT-COUNT-DISPLAY    TO MTL-EXTRACT-COUNT.
074300     MOVE MAT-TRAILER-LINE            TO EXT-PRINT-LINE.
074400     WRITE EXT-PRINT-LINE AFTER ADVANCING 2.
074500*---------------------------------------------------------------*
074600 8000-CLOSE-FILES.
074700*---------------------------------------------------------------*
074800     CLOSE REQUEST-FILE.
074900     CLOSE EXTRACT-FILE.
