000100******************************************************************
000200*    NFUSRT  -  USER TABLE / CALL-LINKAGE LAYOUT                  *
000300*    PASSED BETWEEN THE QUERY DRIVER (NFUSRQR) AND THE READER     *
000400*    SUBPROGRAM (NFUSRRD) ON THE PROCEDURE DIVISION USING LIST.   *
000500*    THE READER FILLS THE TABLE FROM THE MASTER FILE, THE DRIVER  *
000600*    SEARCHES/SCANS IT IN MEMORY SINCE THE MASTER FILE CARRIES    *
000700*    NO INDEX.  FIELD NAMES MATCH NFUSRC FIELD FOR FIELD SO A     *
000800*    STRAIGHT GROUP MOVE LOADS EACH ROW.           -FXM 03/2021*
000900******************************************************************
001000 01  USR-TABLE-SIZE                  PIC S9(05) USAGE COMP.
001100 01  USR-TABLE-INDEX                 PIC S9(05) USAGE COMP.
001200 01  USR-PROGRAM-ACTION              PIC X(03).
001300     88  USR-ACTION-ALL                     VALUE 'ALL'.
001400 01  USR-RECORD-TABLE.
001500     05  TBL-USER OCCURS 1 TO 9999 TIMES
001600             DEPENDING ON USR-TABLE-SIZE
001700             INDEXED BY USR-TABLE-IDX.
001800         10  USER-ID                 PIC 9(09).
001900         10  USER-NAME               PIC X(60).
002000         10  USER-EMAIL              PIC X(60).
002100         10  USER-AGE                PIC 9(03).
002200         10  USER-GENDER             PIC X(10).
002300         10  USER-MARITAL-STATUS     PIC X(10).
002400         10  USER-EDUCATION-LEVEL    PIC X(12).
002500         10  USER-INCOME-LEVEL       PIC X(06).
002600         10  USER-OCCUPATION-TYPE    PIC X(12).
002700         10  USER-LIFESTYLE-PREFS    PIC X(20) OCCURS 5 TIMES.
002800         10  USER-HOBBIES            PIC X(12) OCCURS 5 TIMES.
002900         10  USER-FAMILY-STATUS      PIC X(14).
003000         10  USER-PET-PREFERENCE     PIC X(10).
003100         10  USER-TRANSPORT-PREF     PIC X(16).
003200         10  USER-PREFERRED-LOC-TYPE PIC X(16).
003300         10  USER-MAX-COMMUTE-MIN    PIC 9(03).
003400         10  USER-MAX-DISTANCE-MI    PIC 9(03).
003500         10  USER-MIN-BUDGET         PIC 9(09).
003600         10  USER-MAX-BUDGET         PIC 9(09).
003700         10  FILLER                  PIC X(05).
