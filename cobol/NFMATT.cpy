000100******************************************************************
000200*    NFMATT  -  MATCH TABLE / CALL-LINKAGE LAYOUT                 *
000300*    PASSED BETWEEN NFMATQR / NFMATCB (DRIVERS) AND NFMATRD       *
000400*    (READER) ON THE PROCEDURE DIVISION USING LIST.  FIELD NAMES  *
000500*    MATCH NFMATC FIELD FOR FIELD SO A STRAIGHT GROUP MOVE LOADS  *
000600*    EACH ROW - SEE NFUSRT'S BANNER FOR WHY.           -FXM 03/2021*
000700******************************************************************
000800 01  MAT-TABLE-SIZE                  PIC S9(05) USAGE COMP.
000900 01  MAT-TABLE-INDEX                 PIC S9(05) USAGE COMP.
001000 01  MAT-PROGRAM-ACTION              PIC X(03).
001100     88  MAT-ACTION-ALL                      VALUE 'ALL'.
001200 01  MAT-RECORD-TABLE.
001300     05  TBL-MATCH OCCURS 1 TO 9999 TIMES
001400             DEPENDING ON MAT-TABLE-SIZE
001500             INDEXED BY MAT-TABLE-IDX.
001600         10  MTCH-ID                 PIC 9(09).
001700         10  MTCH-USER-ID            PIC 9(09).
001800         10  MTCH-NBHD-ID            PIC 9(09).
001900         10  MTCH-OVERALL-SCORE      PIC 9(03)V9(02).
002000         10  MTCH-LIFESTYLE-SCORE    PIC 9(03)V9(02).
002100         10  MTCH-DEMOGRAPHIC-SCORE  PIC 9(03)V9(02).
002200         10  MTCH-LOCATION-SCORE     PIC 9(03)V9(02).
002300         10  MTCH-BUDGET-SCORE       PIC 9(03)V9(02).
002400         10  MTCH-STRENGTH           PIC X(09).
002500             88  MTCH-STRENGTH-WEAK          VALUE 'WEAK'.
002600             88  MTCH-STRENGTH-MODERATE      VALUE 'MODERATE'.
002700             88  MTCH-STRENGTH-STRONG        VALUE 'STRONG'.
002800             88  MTCH-STRENGTH-EXCELLENT     VALUE 'EXCELLENT'.
002900         10  MTCH-CREATED-DATE       PIC 9(08).
003000         10  MTCH-CREATED-SEQ        PIC 9(06).
003100         10  MTCH-USER-LIKED         PIC X(01).
003200             88  MTCH-LIKED-YES              VALUE 'Y'.
003300             88  MTCH-LIKED-NO               VALUE 'N'.
003400             88  MTCH-LIKED-NOT-SET          VALUE SPACE.
003500         10  MTCH-USER-VISITED       PIC X(01).
003600             88  MTCH-VISITED-YES            VALUE 'Y'.
003700             88  MTCH-VISITED-NO             VALUE 'N'.
003800         10  MTCH-USER-RATING        PIC 9(02).
003900         10  MTCH-USER-FEEDBACK      PIC X(80).
004000         10  FILLER                  PIC X(05).
